000100*****************************************************************         
000110* Program name:    DCLASMN                                                
000120* Original author: T. OKONKWO                                             
000130*                                                                         
000140* Maintenance Log                                                         
000150* Date      Author        Maintenance Requirement                         
000160* --------- ------------  ---------------------------------------         
000170* 02/14/94 T. OKONKWO     Created for req DC-0014 - token                 
000180*                         classification batch job, replaces the          
000190*                         manual grep/awk pipeline Ops ran by             
000200*                         hand against the overnight text drops.          
000210* 05/02/94 T. OKONKWO     Added -a append switch, req DC-0018.            
000220* 11/02/95 T. OKONKWO     Added full-statistics mode (-f), req            
000230*                         DC-0029. Wired DC-NUMERIC-STATS-TABLE.          
000240* 08/30/96 T. OKONKWO     Added numbered error list to summary            
000250*                         report, req DC-0041.                            
000260* 09/19/97 T. OKONKWO     Added -p prefix validation, req DC-0037         
000270*                         - Ops kept typing prefixes with slashes         
000280*                         in them and clobbering other jobs' DD.          
000290* 01/11/99 R. PELLETIER   Y2K REVIEW - PROGRAM HOLDS NO CENTURY-          
000300*                         SENSITIVE DATE FIELDS. NO CHANGE MADE.          
000310* 07/02/03 R. PELLETIER   Widened DC-OUTPUT-DIR/DC-PREFIX per             
000320*                         DCPARM change, req DC-0052.                     
000330* 04/14/08 R. PELLETIER   Low free-space warning now reads the            
000340*                         volume via CBL_GET_VOLUME_INFO instead          
000350*                         of shelling to the old DSKFREE utility,         
000360*                         req DC-0067 - that utility was retired.         
000370* 10/30/11 M. SUAREZ      Added UPSI-0 trace switch for req               
000380*                         DC-0074 (Ops wanted a quiet way to see          
000390*                         parameter-card parsing during a rerun).         
000400* 03/05/12 M. SUAREZ      Req DC-0075 - an existing output path           
000410*                         that was a plain file, or a directory           
000420*                         with no write or read permission, fell          
000430*                         straight through to the free-space check        
000440*                         and the run went on to fail later with a        
000450*                         confusing file-status error. 2000 now           
000460*                         calls 2050 to test directory type and           
000470*                         writability/readability before trusting         
000480*                         the path.                                       
000490* 04/19/12 M. SUAREZ      Req DC-0076 - 2000 was only checking            
000500*                         free space on a path that already               
000510*                         existed; creating a brand-new output            
000520*                         directory skipped the warning entirely.         
000530*                         2000 now always falls through to 2300           
000540*                         after either branch succeeds.                   
000550*****************************************************************         
000560 IDENTIFICATION DIVISION.                                                 
000570 PROGRAM-ID.    DCLASMN.                                                  
000580 AUTHOR.        T. OKONKWO.                                               
000590 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.                              
000600 DATE-WRITTEN.  02/14/94.                                                 
000610 DATE-COMPILED.                                                           
000620 SECURITY.      NON-CONFIDENTIAL.                                         
000630*===============================================================*         
000640 ENVIRONMENT DIVISION.                                                    
000650*---------------------------------------------------------------*         
000660 CONFIGURATION SECTION.                                                   
000670*---------------------------------------------------------------*         
000680 SOURCE-COMPUTER. IBM-3096.                                               
000690 OBJECT-COMPUTER. IBM-3096.                                               
000700 SPECIAL-NAMES.                                                           
000710     C01 IS TOP-OF-FORM                                                   
000720     CLASS DC-DIGIT-CHARS     IS '0' THRU '9'                             
000730     CLASS DC-SIGN-CHARS      IS '+' '-'                                  
000740     UPSI-0 ON STATUS IS DC-TRACE-SWITCH-ON                               
000750             OFF STATUS IS DC-TRACE-SWITCH-OFF.                           
000760*---------------------------------------------------------------*         
000770 INPUT-OUTPUT SECTION.                                                    
000780 FILE-CONTROL.                                                            
000790     SELECT DCLAS-PARM-FILE  ASSIGN TO PARMDD                             
000800         ORGANIZATION IS LINE SEQUENTIAL                                  
000810         FILE STATUS  IS WS-PARM-FILE-STATUS.                             
000820*-----------------------------------------------------------------        
000830* REQ DC-0075 - NO RUNTIME LIBRARY CALL ON THIS PLATFORM REPORTS          
000840* WRITE/READ PERMISSION DIRECTLY, SO 2050-VALIDATE-EXISTING-DIR           
000850* PROVES BOTH BY ACTUALLY WRITING AND READING BACK A THROWAWAY            
000860* MARKER FILE IN THE OUTPUT DIRECTORY, THE SAME WAY THE OVERNIGHT         
000870* STAGING JOBS HAVE ALWAYS PROVED OUT A NEW MOUNT.                        
000880*-----------------------------------------------------------------        
000890     SELECT DCLAS-DIR-PROBE-FILE ASSIGN TO WS-DIR-PROBE-PATH              
000900         ORGANIZATION IS LINE SEQUENTIAL                                  
000910         FILE STATUS  IS WS-DIR-PROBE-STATUS.                             
000920*===============================================================*         
000930 DATA DIVISION.                                                           
000940*---------------------------------------------------------------*         
000950 FILE SECTION.                                                            
000960*---------------------------------------------------------------*         
000970 FD  DCLAS-PARM-FILE                                                      
000980     LABEL RECORDS ARE STANDARD.                                          
000990 01  DCLAS-PARM-RECORD.                                                   
001000     05  DCLAS-PARM-TEXT         PIC X(195).                              
001010     05  FILLER                  PIC X(005).                              
001020 FD  DCLAS-DIR-PROBE-FILE                                                 
001030     LABEL RECORDS ARE STANDARD.                                          
001040 01  DCLAS-DIR-PROBE-RECORD.                                              
001050     05  DCLAS-DIR-PROBE-TEXT    PIC X(020).                              
001060     05  FILLER                  PIC X(005).                              
001070*---------------------------------------------------------------*         
001080 WORKING-STORAGE SECTION.                                                 
001090*---------------------------------------------------------------*         
001100     COPY DCPARM.                                                         
001110*---------------------------------------------------------------*         
001120     COPY DCSTAT.                                                         
001130*---------------------------------------------------------------*         
001140     COPY DCRPT.                                                          
001150*---------------------------------------------------------------*         
001160 77  WS-PARM-FILE-STATUS         PIC X(02)       VALUE '00'.              
001170     88  WS-PARM-FILE-OK                 VALUE '00'.                      
001180     88  WS-PARM-FILE-EOF                 VALUE '10'.                     
001190 77  WS-FATAL-ERROR-SW           PIC X(01)       VALUE 'N'.               
001200     88  WS-FATAL-ERROR                    VALUE 'Y'.                     
001210 77  WS-NO-MORE-TOKENS-SW        PIC X(01)       VALUE 'N'.               
001220     88  WS-NO-MORE-TOKENS                 VALUE 'Y'.                     
001230 77  WS-STATS-FLAG-SEEN-SW       PIC X(01)       VALUE 'N'.               
001240     88  WS-STATS-FLAG-SEEN                VALUE 'Y'.                     
001250 77  WS-PARM-LINE                PIC X(200)      VALUE SPACES.            
001260 77  WS-PARM-LINE-LEN            PIC S9(04) COMP VALUE 0.                 
001270 77  WS-PARM-PTR                 PIC S9(04) COMP VALUE 1.                 
001280 77  WS-PARM-TOKEN                PIC X(183)      VALUE SPACES.           
001290 77  WS-BAD-CHAR-COUNT           PIC S9(04) COMP VALUE 0.                 
001300 77  WS-GENERIC-FIELD             PIC X(200)      VALUE SPACES.           
001310 77  WS-GENERIC-LEN               PIC S9(04) COMP VALUE 0.                
001320 77  WS-GENERIC-IDX               PIC S9(04) COMP VALUE 0.                
001330 77  WS-SUBSCRIPT-1               PIC S9(04) COMP VALUE 0.                
001340 77  WS-SUBSCRIPT-2               PIC S9(04) COMP VALUE 0.                
001350 77  WS-ERROR-LIST-IDX            PIC S9(04) COMP VALUE 0.                
001360 77  WS-DIR-CALL-STATUS           PIC S9(09) COMP VALUE 0.                
001370 77  WS-DIR-DETAILS               PIC X(36)       VALUE SPACES.           
001380 77  WS-VOLUME-INFO               PIC X(36)       VALUE SPACES.           
001390 77  WS-FREE-BYTES                PIC S9(15) COMP VALUE 0.                
001400*-----------------------------------------------------------------        
001410* REQ DC-0075 - BYTE 9 OF THE CBL_CHECK_FILE_EXIST DETAILS BLOCK          
001420* IS THIS RUNTIME'S FILE-TYPE/ATTRIBUTE BYTE, THE SAME BLOCK              
001430* WHOSE FIRST 8 BYTES DCLASRD ALREADY READS AS A FILE SIZE.               
001440*-----------------------------------------------------------------        
001450 77  WS-DIR-TYPE-BYTE             PIC X(01)       VALUE SPACE.            
001460     88  WS-DIR-IS-SUBDIR                 VALUE X'10'.                    
001470 77  WS-DIR-PROBE-PATH            PIC X(183)      VALUE SPACES.           
001480 77  WS-DIR-PROBE-STATUS          PIC X(02)       VALUE '00'.             
001490     88  WS-DIR-PROBE-OK                  VALUE '00'.                     
001500*-----------------------------------------------------------------        
001510* THE THREE CLASS NAMES, A SWITCH-DRIVEN LITTLE TABLE SO                  
001520* 4300-PRINT-NUMERIC-STATS-LINE CAN LABEL SUBSCRIPT 1 AS                  
001530* "integers" AND SUBSCRIPT 2 AS "floats" WITHOUT A SECOND COPY            
001540* OF THE PARAGRAPH.                                                       
001550*-----------------------------------------------------------------        
001560 01  WS-NUMERIC-CLASS-NAMES.                                              
001570     05  FILLER                  PIC X(09) VALUE 'integers '.             
001580     05  FILLER                  PIC X(09) VALUE 'floats   '.             
001590 01  WS-NUMERIC-CLASS-NAME-TABLE REDEFINES WS-NUMERIC-CLASS-NAMES.        
001600     05  WS-NUM-CLASS-NAME OCCURS 2 TIMES   PIC X(09).                    
001610*===============================================================*         
001620 PROCEDURE DIVISION.                                                      
001630*---------------------------------------------------------------*         
001640 0000-MAIN-PARAGRAPH.                                                     
001650*---------------------------------------------------------------*         
001660     PERFORM 1000-READ-AND-PARSE-PARM THRU 1000-EXIT.                     
001670     IF WS-FATAL-ERROR                                                    
001680         PERFORM 1950-DISPLAY-USAGE                                       
001690         MOVE 1                  TO RETURN-CODE                           
001700         GOBACK.                                                          
001710     PERFORM 2500-BUILD-OUTPUT-PATHS.                                     
001720     PERFORM 2000-VALIDATE-OUTPUT-DIR THRU 2000-EXIT.                     
001730     IF WS-FATAL-ERROR                                                    
001740         DISPLAY 'DCLASMN: output directory is not usable, run '          
001750             'aborted.'                                                   
001760         MOVE 1                  TO RETURN-CODE                           
001770         GOBACK.                                                          
001780     PERFORM 3000-DISPLAY-RUN-HEADER.                                     
001790     CALL 'DCLASRD' USING DC-RUN-CONFIG                                   
001800                           DC-INPUT-FILE-TABLE                            
001810                           DC-ERROR-TABLE                                 
001820                           DC-NUMERIC-STATS-PAIR                          
001830                           DC-STR-STATS.                                  
001840     PERFORM 4000-PRINT-SUMMARY-REPORT THRU 4900-REPORT-EXIT.             
001850     PERFORM 9000-SET-RETURN-CODE.                                        
001860     GOBACK.                                                              
001870*---------------------------------------------------------------*         
001880* ARGSPARSER - BATCH FLOW STEPS 1-5.  THE "COMMAND LINE" FOR A            
001890* BATCH JOB IN THIS SHOP IS THE PARAMETER CARD READ FROM PARMDD -         
001900* ONE LINE, FLAGS AND FILE NAMES SEPARATED BY BLANKS, JUST LIKE           
001910* ANY OTHER TOKENIZED TEXT THIS JOB CLASSIFIES.                           
001920*---------------------------------------------------------------*         
001930 1000-READ-AND-PARSE-PARM.                                                
001940*---------------------------------------------------------------*         
001950     OPEN INPUT DCLAS-PARM-FILE.                                          
001960     IF NOT WS-PARM-FILE-OK                                               
001970         DISPLAY 'DCLASMN: cannot open parameter card PARMDD, '           
001980             'status ' WS-PARM-FILE-STATUS                                
001990         SET WS-FATAL-ERROR      TO TRUE                                  
002000         GO TO 1000-EXIT.                                                 
002010     READ DCLAS-PARM-FILE                                                 
002020         AT END                                                           
002030             DISPLAY 'DCLASMN: parameter card PARMDD is empty.'           
002040             SET WS-FATAL-ERROR  TO TRUE.                                 
002050     CLOSE DCLAS-PARM-FILE.                                               
002060     IF WS-FATAL-ERROR                                                    
002070         GO TO 1000-EXIT.                                                 
002080     MOVE DCLAS-PARM-TEXT        TO WS-PARM-LINE.                         
002090     MOVE WS-PARM-LINE           TO WS-GENERIC-FIELD.                     
002100     PERFORM 8100-COMPUTE-GENERIC-LENGTH THRU 8100-EXIT.                  
002110     MOVE WS-GENERIC-LEN         TO WS-PARM-LINE-LEN.                     
002120     MOVE 1                      TO WS-PARM-PTR.                          
002130     PERFORM 1050-SCAN-ONE-PARM-TOKEN THRU 1050-EXIT                      
002140         UNTIL WS-NO-MORE-TOKENS.                                         
002150     PERFORM 1600-CHECK-INPUT-FILE-COUNT.                                 
002160 1000-EXIT.                                                               
002170     EXIT.                                                                
002180*---------------------------------------------------------------*         
002190 1050-SCAN-ONE-PARM-TOKEN.                                                
002200*---------------------------------------------------------------*         
002210     PERFORM 1060-FETCH-RAW-TOKEN THRU 1060-EXIT.                         
002220     IF WS-NO-MORE-TOKENS                                                 
002230         GO TO 1050-EXIT.                                                 
002240     IF DC-TRACE-SWITCH-ON                                                
002250         DISPLAY 'DCLASMN TRACE: parm token [' WS-PARM-TOKEN ']'.         
002260     PERFORM 1100-CLASSIFY-PARM-TOKEN THRU 1100-EXIT.                     
002270 1050-EXIT.                                                               
002280     EXIT.                                                                
002290*---------------------------------------------------------------*         
002300 1060-FETCH-RAW-TOKEN.                                                    
002310*---------------------------------------------------------------*         
002320     MOVE SPACES                 TO WS-PARM-TOKEN.                        
002330     IF WS-PARM-PTR > WS-PARM-LINE-LEN                                    
002340         SET WS-NO-MORE-TOKENS   TO TRUE                                  
002350         GO TO 1060-EXIT.                                                 
002360     UNSTRING WS-PARM-LINE (1:WS-PARM-LINE-LEN)                           
002370         DELIMITED BY ALL SPACE                                           
002380         INTO WS-PARM-TOKEN                                               
002390         WITH POINTER WS-PARM-PTR                                         
002400         ON OVERFLOW                                                      
002410             SET WS-NO-MORE-TOKENS TO TRUE.                               
002420     IF WS-PARM-TOKEN = SPACES                                            
002430         SET WS-NO-MORE-TOKENS   TO TRUE.                                 
002440 1060-EXIT.                                                               
002450     EXIT.                                                                
002460*---------------------------------------------------------------*         
002470 1100-CLASSIFY-PARM-TOKEN.                                                
002480*---------------------------------------------------------------*         
002490     IF WS-PARM-TOKEN(1:1) = '-' AND WS-PARM-TOKEN NOT = '-'              
002500         PERFORM 1150-CLASSIFY-FLAG THRU 1150-EXIT                        
002510     ELSE                                                                 
002520         PERFORM 1700-ADD-INPUT-FILE THRU 1700-EXIT.                      
002530 1100-EXIT.                                                               
002540     EXIT.                                                                
002550*---------------------------------------------------------------*         
002560 1150-CLASSIFY-FLAG.                                                      
002570*---------------------------------------------------------------*         
002580     EVALUATE TRUE                                                        
002590         WHEN WS-PARM-TOKEN = '-o'                                        
002600             PERFORM 1200-HANDLE-DASH-O THRU 1200-EXIT                    
002610         WHEN WS-PARM-TOKEN = '-p'                                        
002620             PERFORM 1300-HANDLE-DASH-P THRU 1300-EXIT                    
002630         WHEN WS-PARM-TOKEN = '-a'                                        
002640             PERFORM 1500-HANDLE-DASH-A                                   
002650         WHEN WS-PARM-TOKEN = '-s'                                        
002660             PERFORM 1400-HANDLE-DASH-S                                   
002670         WHEN WS-PARM-TOKEN = '-f'                                        
002680             PERFORM 1450-HANDLE-DASH-F                                   
002690         WHEN OTHER                                                       
002700             PERFORM 1550-HANDLE-UNKNOWN-FLAG                             
002710     END-EVALUATE.                                                        
002720 1150-EXIT.                                                               
002730     EXIT.                                                                
002740*---------------------------------------------------------------*         
002750 1200-HANDLE-DASH-O.                                                      
002760*---------------------------------------------------------------*         
002770     PERFORM 1060-FETCH-RAW-TOKEN THRU 1060-EXIT.                         
002780     IF WS-NO-MORE-TOKENS                                                 
002790         DISPLAY 'DCLASMN: -o requires a directory argument.'             
002800         SET WS-FATAL-ERROR      TO TRUE                                  
002810         GO TO 1200-EXIT.                                                 
002820     IF WS-PARM-TOKEN(1:1) = '-'                                          
002830         DISPLAY 'DCLASMN: -o value must not look like another '          
002840             'option.'                                                    
002850         SET WS-FATAL-ERROR      TO TRUE                                  
002860         GO TO 1200-EXIT.                                                 
002870     MOVE WS-PARM-TOKEN          TO DC-OUTPUT-DIR.                        
002880 1200-EXIT.                                                               
002890     EXIT.                                                                
002900*---------------------------------------------------------------*         
002910 1300-HANDLE-DASH-P.                                                      
002920*---------------------------------------------------------------*         
002930     PERFORM 1060-FETCH-RAW-TOKEN THRU 1060-EXIT.                         
002940     IF WS-NO-MORE-TOKENS                                                 
002950         DISPLAY 'DCLASMN: -p requires a prefix argument.'                
002960         SET WS-FATAL-ERROR      TO TRUE                                  
002970         GO TO 1300-EXIT.                                                 
002980*        LEADING/TRAILING BLANKS CANNOT SURVIVE THE PARAMETER-            
002990*        CARD TOKENIZER (BLANKS ARE THE TOKEN DELIMITER), BUT             
003000*        THE TRIM-WITH-NOTICE STEP IS KEPT HERE ANYWAY SO THE             
003010*        RULE IS HONOURED IF THIS EVER READS PREFIXES FROM A              
003020*        QUOTED SOURCE THAT CAN CARRY BLANKS. REQ DC-0037.                
003030     IF WS-PARM-TOKEN(1:1) = SPACE                                        
003040         DISPLAY 'DCLASMN: notice - leading blanks trimmed from '         
003050             '-p value.'.                                                 
003060     MOVE WS-PARM-TOKEN          TO WS-GENERIC-FIELD.                     
003070     PERFORM 8100-COMPUTE-GENERIC-LENGTH THRU 8100-EXIT.                  
003080     IF WS-GENERIC-LEN = 0                                                
003090         DISPLAY 'DCLASMN: -p value must not be empty.'                   
003100         SET WS-FATAL-ERROR      TO TRUE                                  
003110         GO TO 1300-EXIT.                                                 
003120     IF WS-GENERIC-LEN > 100                                              
003130         DISPLAY 'DCLASMN: -p value exceeds 100 characters.'              
003140         SET WS-FATAL-ERROR      TO TRUE                                  
003150         GO TO 1300-EXIT.                                                 
003160     PERFORM 1310-VALIDATE-PREFIX-CHARS THRU 1310-EXIT.                   
003170     IF WS-FATAL-ERROR                                                    
003180         GO TO 1300-EXIT.                                                 
003190     MOVE WS-PARM-TOKEN          TO DC-PREFIX.                            
003200 1300-EXIT.                                                               
003210     EXIT.                                                                
003220*---------------------------------------------------------------*         
003230 1310-VALIDATE-PREFIX-CHARS.                                              
003240*---------------------------------------------------------------*         
003250     MOVE 0                      TO WS-BAD-CHAR-COUNT.                    
003260     INSPECT WS-PARM-TOKEN TALLYING WS-BAD-CHAR-COUNT                     
003270         FOR ALL '/' ALL '\' ALL '..' ALL '<' ALL '>' ALL ':'             
003280             ALL '"' ALL '|' ALL '?' ALL '*' ALL '&' ALL ';'              
003290             ALL '$'.                                                     
003300     IF WS-BAD-CHAR-COUNT > 0                                             
003310         DISPLAY 'DCLASMN: -p value contains a disallowed '               
003320             'character.'                                                 
003330         SET WS-FATAL-ERROR      TO TRUE.                                 
003340 1310-EXIT.                                                               
003350     EXIT.                                                                
003360*---------------------------------------------------------------*         
003370 1400-HANDLE-DASH-S.                                                      
003380*---------------------------------------------------------------*         
003390     IF WS-STATS-FLAG-SEEN                                                
003400         DISPLAY 'DCLASMN: -s and -f are mutually exclusive.'             
003410         SET WS-FATAL-ERROR      TO TRUE                                  
003420     ELSE                                                                 
003430         SET DC-STATS-SIMPLE     TO TRUE                                  
003440         SET WS-STATS-FLAG-SEEN  TO TRUE.                                 
003450*---------------------------------------------------------------*         
003460 1450-HANDLE-DASH-F.                                                      
003470*---------------------------------------------------------------*         
003480     IF WS-STATS-FLAG-SEEN                                                
003490         DISPLAY 'DCLASMN: -s and -f are mutually exclusive.'             
003500         SET WS-FATAL-ERROR      TO TRUE                                  
003510     ELSE                                                                 
003520         SET DC-STATS-FULL       TO TRUE                                  
003530         SET WS-STATS-FLAG-SEEN  TO TRUE.                                 
003540*---------------------------------------------------------------*         
003550 1500-HANDLE-DASH-A.                                                      
003560*---------------------------------------------------------------*         
003570     SET DC-APPEND-MODE          TO TRUE.                                 
003580*---------------------------------------------------------------*         
003590 1550-HANDLE-UNKNOWN-FLAG.                                                
003600*---------------------------------------------------------------*         
003610     DISPLAY 'DCLASMN: unrecognized option ' WS-PARM-TOKEN.               
003620     SET WS-FATAL-ERROR          TO TRUE.                                 
003630*---------------------------------------------------------------*         
003640 1600-CHECK-INPUT-FILE-COUNT.                                             
003650*---------------------------------------------------------------*         
003660     IF DC-INPUT-FILE-COUNT = 0                                           
003670         DISPLAY 'DCLASMN: at least one input file is required.'          
003680         SET WS-FATAL-ERROR      TO TRUE.                                 
003690*---------------------------------------------------------------*         
003700 1700-ADD-INPUT-FILE.                                                     
003710*---------------------------------------------------------------*         
003720     IF DC-INPUT-FILE-COUNT > 199                                         
003730         DISPLAY 'DCLASMN: too many input files, 200 maximum, '           
003740             'ignoring ' WS-PARM-TOKEN                                    
003750         GO TO 1700-EXIT.                                                 
003760     ADD 1                       TO DC-INPUT-FILE-COUNT.                  
003770     MOVE WS-PARM-TOKEN                                                   
003780         TO DC-INPUT-FILE-NAME (DC-INPUT-FILE-COUNT).                     
003790     SET DC-INPUT-FILE-OK (DC-INPUT-FILE-COUNT) TO TRUE.                  
003800 1700-EXIT.                                                               
003810     EXIT.                                                                
003820*---------------------------------------------------------------*         
003830 1950-DISPLAY-USAGE.                                                      
003840*---------------------------------------------------------------*         
003850     DISPLAY 'Usage (PARMDD card): [-o dir] [-p prefix] [-a] '            
003860         '[-s|-f] file...'.                                               
003870     DISPLAY '  -o dir     output directory, default is .'.               
003880     DISPLAY '  -p prefix  output file name prefix, default '             
003890         'empty'.                                                         
003900     DISPLAY '  -a         append instead of overwrite output'.           
003910     DISPLAY '  -s         print simple statistics'.                      
003920     DISPLAY '  -f         print full statistics'.                        
003930*---------------------------------------------------------------*         
003940* PROCESSINGCONFIG - DERIVE THE THREE OUTPUT PATHS FROM THE               
003950* OUTPUT DIRECTORY AND THE PREFIX. DC-PATH-BUILD-PARTS IS THE             
003960* REDEFINE USED TO SPLICE THE THREE PIECES IN ONE MOVE EACH.              
003970*---------------------------------------------------------------*         
003980 2500-BUILD-OUTPUT-PATHS.                                                 
003990*---------------------------------------------------------------*         
004000     IF DC-OUTPUT-DIR = SPACES                                            
004010         MOVE '.'                TO DC-OUTPUT-DIR.                        
004020     MOVE DC-OUTPUT-DIR          TO DC-PATH-DIR-PART.                     
004030     MOVE DC-PREFIX              TO DC-PATH-PREFIX-PART.                  
004040     MOVE SPACES                 TO DC-INT-FILE-PATH.                     
004050     STRING DC-PATH-DIR-PART     DELIMITED BY SPACE                       
004060            '/'                  DELIMITED BY SIZE                        
004070            DC-PATH-PREFIX-PART  DELIMITED BY SPACE                       
004080            'integers.txt'       DELIMITED BY SIZE                        
004090         INTO DC-INT-FILE-PATH.                                           
004100     MOVE SPACES                 TO DC-FLT-FILE-PATH.                     
004110     STRING DC-PATH-DIR-PART     DELIMITED BY SPACE                       
004120            '/'                  DELIMITED BY SIZE                        
004130            DC-PATH-PREFIX-PART  DELIMITED BY SPACE                       
004140            'floats.txt'         DELIMITED BY SIZE                        
004150         INTO DC-FLT-FILE-PATH.                                           
004160     MOVE SPACES                 TO DC-STR-FILE-PATH.                     
004170     STRING DC-PATH-DIR-PART     DELIMITED BY SPACE                       
004180            '/'                  DELIMITED BY SIZE                        
004190            DC-PATH-PREFIX-PART  DELIMITED BY SPACE                       
004200            'strings.txt'        DELIMITED BY SIZE                        
004210         INTO DC-STR-FILE-PATH.                                           
004220*---------------------------------------------------------------*         
004230* OUTPUT-DIRECTORY VALIDATION. THIS SHOP'S PC-HOSTED BATCH JOBS           
004240* HAVE CALLED THE RUNTIME LIBRARY FOR FILESYSTEM WORK SINCE THE           
004250* OLD DSKFREE UTILITY WENT AWAY (REQ DC-0067) - SAME ROUTINES             
004260* THE OVERNIGHT EXTRACT JOBS USE TO STAGE THEIR OWN DIRECTORIES.          
004270*---------------------------------------------------------------*         
004280 2000-VALIDATE-OUTPUT-DIR.                                                
004290*---------------------------------------------------------------*         
004300     CALL 'CBL_CHECK_FILE_EXIST' USING DC-OUTPUT-DIR                      
004310                                       WS-DIR-DETAILS                     
004320         RETURNING WS-DIR-CALL-STATUS.                                    
004330     IF WS-DIR-CALL-STATUS NOT = 0                                        
004340         CALL 'CBL_CREATE_DIR' USING DC-OUTPUT-DIR                        
004350             RETURNING WS-DIR-CALL-STATUS                                 
004360         IF WS-DIR-CALL-STATUS NOT = 0                                    
004370             DISPLAY 'DCLASMN: cannot create output directory '           
004380                 DC-OUTPUT-DIR                                            
004390             SET WS-FATAL-ERROR  TO TRUE                                  
004400             GO TO 2000-EXIT                                              
004410         END-IF                                                           
004420     ELSE                                                                 
004430         PERFORM 2050-VALIDATE-EXISTING-DIR THRU 2050-EXIT                
004440         IF WS-FATAL-ERROR                                                
004450             GO TO 2000-EXIT                                              
004460         END-IF                                                           
004470     END-IF.                                                              
004480*-----------------------------------------------------------------        
004490* REQ DC-0076 - THE FREE-SPACE WARNING APPLIES WHETHER THE                
004500* DIRECTORY ALREADY EXISTED OR WAS JUST CREATED ABOVE; A NEWLY            
004510* CREATED DIRECTORY ON A NEARLY-FULL VOLUME WAS FALLING THROUGH           
004520* THIS CHECK ENTIRELY.                                                    
004530*-----------------------------------------------------------------        
004540     PERFORM 2300-CHECK-FREE-SPACE THRU 2300-EXIT.                        
004550 2000-EXIT.                                                               
004560     EXIT.                                                                
004570*---------------------------------------------------------------*         
004580* REQ DC-0075 - THE PATH ALREADY EXISTED WHEN 2000 CALLED                 
004590* CBL_CHECK_FILE_EXIST, SO BEFORE THE RUN TRUSTS IT THIS CHECKS           
004600* IT IS ACTUALLY A DIRECTORY AND PROVES WRITE/READ ACCESS WITH A          
004610* THROWAWAY MARKER FILE. ANY FAILURE HERE IS FATAL, SAME AS A             
004620* DIRECTORY THAT COULD NOT BE CREATED ABOVE.                              
004630*---------------------------------------------------------------*         
004640 2050-VALIDATE-EXISTING-DIR.                                              
004650*---------------------------------------------------------------*         
004660     MOVE WS-DIR-DETAILS (9:1)   TO WS-DIR-TYPE-BYTE.                     
004670     IF NOT WS-DIR-IS-SUBDIR                                              
004680         DISPLAY 'DCLASMN: output path ' DC-OUTPUT-DIR                    
004690         DISPLAY '  exists but is not a directory, run aborted.'          
004700         SET WS-FATAL-ERROR      TO TRUE                                  
004710         GO TO 2050-EXIT.                                                 
004720     MOVE DC-OUTPUT-DIR          TO WS-GENERIC-FIELD.                     
004730     PERFORM 8100-COMPUTE-GENERIC-LENGTH THRU 8100-EXIT.                  
004740     MOVE SPACES                 TO WS-DIR-PROBE-PATH.                    
004750     STRING DC-OUTPUT-DIR (1:WS-GENERIC-LEN) DELIMITED BY SIZE            
004760            '/DCLASMN.PRB'        DELIMITED BY SIZE                       
004770         INTO WS-DIR-PROBE-PATH.                                          
004780     OPEN OUTPUT DCLAS-DIR-PROBE-FILE.                                    
004790     IF NOT WS-DIR-PROBE-OK                                               
004800         DISPLAY 'DCLASMN: output directory ' DC-OUTPUT-DIR               
004810         DISPLAY '  exists but is not writable, run aborted.'             
004820         SET WS-FATAL-ERROR      TO TRUE                                  
004830         GO TO 2050-EXIT.                                                 
004840     MOVE 'DCLASMN WRITE PROBE'  TO DCLAS-DIR-PROBE-TEXT.                 
004850     WRITE DCLAS-DIR-PROBE-RECORD.                                        
004860     CLOSE DCLAS-DIR-PROBE-FILE.                                          
004870     OPEN INPUT DCLAS-DIR-PROBE-FILE.                                     
004880     IF NOT WS-DIR-PROBE-OK                                               
004890         DISPLAY 'DCLASMN: output directory ' DC-OUTPUT-DIR               
004900         DISPLAY '  exists but is not readable, run aborted.'             
004910         SET WS-FATAL-ERROR      TO TRUE                                  
004920         CALL 'CBL_DELETE_FILE' USING WS-DIR-PROBE-PATH                   
004930             RETURNING WS-DIR-CALL-STATUS                                 
004940         GO TO 2050-EXIT.                                                 
004950     READ DCLAS-DIR-PROBE-FILE                                            
004960         AT END                                                           
004970             CONTINUE.                                                    
004980     CLOSE DCLAS-DIR-PROBE-FILE.                                          
004990     CALL 'CBL_DELETE_FILE' USING WS-DIR-PROBE-PATH                       
005000         RETURNING WS-DIR-CALL-STATUS.                                    
005010 2050-EXIT.                                                               
005020     EXIT.                                                                
005030*---------------------------------------------------------------*         
005040 2300-CHECK-FREE-SPACE.                                                   
005050*---------------------------------------------------------------*         
005060     CALL 'CBL_GET_VOLUME_INFO' USING DC-OUTPUT-DIR                       
005070                                      WS-VOLUME-INFO                      
005080         RETURNING WS-DIR-CALL-STATUS.                                    
005090     IF WS-DIR-CALL-STATUS = 0                                            
005100         MOVE WS-VOLUME-INFO(1:8) TO WS-FREE-BYTES                        
005110         IF WS-FREE-BYTES < 1048576                                       
005120             SET DC-LOW-SPACE-WARNING TO TRUE                             
005130             DISPLAY 'DCLASMN: WARNING - less than 1MB free in '          
005140                 DC-OUTPUT-DIR                                            
005150         END-IF                                                           
005160     END-IF.                                                              
005170 2300-EXIT.                                                               
005180     EXIT.                                                                
005190*---------------------------------------------------------------*         
005200* REPORTS SECTION 1 - HEADER, PRINTED BEFORE CALLING DCLASRD.             
005210*---------------------------------------------------------------*         
005220 3000-DISPLAY-RUN-HEADER.                                                 
005230*---------------------------------------------------------------*         
005240     MOVE DC-OUTPUT-DIR          TO DC-HDR-OUTDIR.                        
005250     DISPLAY DC-HEADER-LINE.                                              
005260     MOVE DC-PREFIX              TO DC-HDR-PREFIX.                        
005270     DISPLAY DC-HEADER-LINE-2.                                            
005280     IF DC-APPEND-MODE                                                    
005290         MOVE 'APPEND'           TO DC-HDR-MODE                           
005300     ELSE                                                                 
005310         MOVE 'OVERWRITE'        TO DC-HDR-MODE.                          
005320     DISPLAY DC-HEADER-LINE-3.                                            
005330*---------------------------------------------------------------*         
005340* REPORTS SECTIONS 3-8 - THE FINAL NARRATIVE SUMMARY.                     
005350*---------------------------------------------------------------*         
005360 4000-PRINT-SUMMARY-REPORT.                                               
005370*---------------------------------------------------------------*         
005380     DISPLAY ' '.                                                         
005390     DISPLAY 'ИТОГОВЫЙ ОТЧЕТ'.                                            
005400     DISPLAY ' '.                                                         
005410     IF NOT DC-STATS-NONE                                                 
005420         PERFORM 4200-PRINT-STATISTICS-SECTION THRU 4200-EXIT.            
005430     PERFORM 4500-PRINT-CREATED-FILES-SECTION THRU 4500-EXIT.             
005440     PERFORM 4600-PRINT-FILE-TOTALS THRU 4600-EXIT.                       
005450     IF DC-ERROR-COUNT > 0                                                
005460         PERFORM 4700-PRINT-ERROR-LIST THRU 4700-EXIT.                    
005470     PERFORM 4800-PRINT-FINAL-STATUS THRU 4800-EXIT.                      
005480 4900-REPORT-EXIT.                                                        
005490     EXIT.                                                                
005500*---------------------------------------------------------------*         
005510 4200-PRINT-STATISTICS-SECTION.                                           
005520*---------------------------------------------------------------*         
005530     IF DC-STATS-SIMPLE                                                   
005540         DISPLAY 'integers : count=' DC-INT-COUNT                         
005550         DISPLAY 'floats   : count=' DC-FLT-COUNT                         
005560         DISPLAY 'strings  : count=' DC-STR-COUNT                         
005570         GO TO 4200-EXIT.                                                 
005580     PERFORM 4300-PRINT-NUMERIC-STATS-LINE THRU 4300-EXIT                 
005590         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1                               
005600         UNTIL WS-SUBSCRIPT-1 > 2.                                        
005610     PERFORM 4400-PRINT-STRING-STATS-LINE THRU 4400-EXIT.                 
005620 4200-EXIT.                                                               
005630     EXIT.                                                                
005640*---------------------------------------------------------------*         
005650 4300-PRINT-NUMERIC-STATS-LINE.                                           
005660*---------------------------------------------------------------*         
005670     MOVE WS-NUM-CLASS-NAME (WS-SUBSCRIPT-1)                              
005680         TO DC-SNL-CLASS-NAME.                                            
005690     MOVE DC-NUM-COUNT (WS-SUBSCRIPT-1) TO DC-SNL-COUNT.                  
005700     IF DC-NUM-COUNT (WS-SUBSCRIPT-1) = 0                                 
005710         MOVE WS-NUM-CLASS-NAME (WS-SUBSCRIPT-1)                          
005720             TO DC-SNO-CLASS-NAME                                         
005730         MOVE DC-NUM-COUNT (WS-SUBSCRIPT-1) TO DC-SNO-COUNT               
005740         DISPLAY DC-STAT-NUM-COUNT-ONLY-LINE                              
005750         GO TO 4300-EXIT.                                                 
005760     MOVE DC-NUM-MIN (WS-SUBSCRIPT-1) TO DC-SNL-MIN.                      
005770     MOVE DC-NUM-MAX (WS-SUBSCRIPT-1) TO DC-SNL-MAX.                      
005780     MOVE DC-NUM-SUM (WS-SUBSCRIPT-1) TO DC-SNL-SUM.                      
005790     COMPUTE DC-SNL-AVG ROUNDED =                                         
005800         DC-NUM-SUM (WS-SUBSCRIPT-1) /                                    
005810             DC-NUM-COUNT (WS-SUBSCRIPT-1).                               
005820     DISPLAY DC-STAT-NUM-LINE.                                            
005830 4300-EXIT.                                                               
005840     EXIT.                                                                
005850*---------------------------------------------------------------*         
005860 4400-PRINT-STRING-STATS-LINE.                                            
005870*---------------------------------------------------------------*         
005880     MOVE DC-STR-COUNT           TO DC-SSL-COUNT.                         
005890     MOVE DC-STR-MIN-LEN         TO DC-SSL-MIN-LEN.                       
005900     MOVE DC-STR-MAX-LEN         TO DC-SSL-MAX-LEN.                       
005910     IF DC-STR-COUNT = 0                                                  
005920         MOVE DC-STR-COUNT       TO DC-SNO-COUNT                          
005930         MOVE 'strings  '        TO DC-SNO-CLASS-NAME                     
005940         DISPLAY DC-STAT-NUM-COUNT-ONLY-LINE                              
005950         GO TO 4400-EXIT.                                                 
005960     DISPLAY DC-STAT-STR-LINE.                                            
005970 4400-EXIT.                                                               
005980     EXIT.                                                                
005990*---------------------------------------------------------------*         
006000 4500-PRINT-CREATED-FILES-SECTION.                                        
006010*---------------------------------------------------------------*         
006020     IF DC-INT-COUNT = 0 AND DC-FLT-COUNT = 0 AND DC-STR-COUNT = 0        
006030         DISPLAY 'No output files were created.'                          
006040         GO TO 4500-EXIT.                                                 
006050     IF DC-INT-COUNT > 0                                                  
006060         MOVE DC-INT-FILE-PATH   TO DC-CRL-FILE-PATH                      
006070         DISPLAY DC-CREATED-FILE-LINE.                                    
006080     IF DC-FLT-COUNT > 0                                                  
006090         MOVE DC-FLT-FILE-PATH   TO DC-CRL-FILE-PATH                      
006100         DISPLAY DC-CREATED-FILE-LINE.                                    
006110     IF DC-STR-COUNT > 0                                                  
006120         MOVE DC-STR-FILE-PATH   TO DC-CRL-FILE-PATH                      
006130         DISPLAY DC-CREATED-FILE-LINE.                                    
006140 4500-EXIT.                                                               
006150     EXIT.                                                                
006160*---------------------------------------------------------------*         
006170 4600-PRINT-FILE-TOTALS.                                                  
006180*---------------------------------------------------------------*         
006190     MOVE DC-FILES-PROCESSED-OK  TO DC-TOT-OK.                            
006200     MOVE DC-FILES-FAILED        TO DC-TOT-FAILED.                        
006210     MOVE DC-INPUT-FILE-COUNT    TO DC-TOT-GIVEN.                         
006220     DISPLAY DC-TOTALS-LINE.                                              
006230 4600-EXIT.                                                               
006240     EXIT.                                                                
006250*---------------------------------------------------------------*         
006260 4700-PRINT-ERROR-LIST.                                                   
006270*---------------------------------------------------------------*         
006280     DISPLAY 'Errors encountered:'.                                       
006290     PERFORM 4710-PRINT-ONE-ERROR THRU 4710-EXIT                          
006300         VARYING WS-ERROR-LIST-IDX FROM 1 BY 1                            
006310         UNTIL WS-ERROR-LIST-IDX > DC-ERROR-COUNT.                        
006320 4700-EXIT.                                                               
006330     EXIT.                                                                
006340*---------------------------------------------------------------*         
006350 4710-PRINT-ONE-ERROR.                                                    
006360*---------------------------------------------------------------*         
006370     MOVE WS-ERROR-LIST-IDX      TO DC-ERL-NUMBER.                        
006380     MOVE DC-ERROR-TEXT (WS-ERROR-LIST-IDX) TO DC-ERL-TEXT.               
006390     DISPLAY DC-ERROR-LIST-LINE.                                          
006400 4710-EXIT.                                                               
006410     EXIT.                                                                
006420*---------------------------------------------------------------*         
006430 4800-PRINT-FINAL-STATUS.                                                 
006440*---------------------------------------------------------------*         
006450     EVALUATE TRUE                                                        
006460         WHEN DC-FILES-FAILED = 0                                         
006470             DISPLAY 'DCLASMN completed successfully.'                    
006480         WHEN DC-FILES-PROCESSED-OK > 0                                   
006490             DISPLAY 'DCLASMN completed with errors.'                     
006500         WHEN OTHER                                                       
006510             DISPLAY 'DCLASMN failed.'                                    
006520     END-EVALUATE.                                                        
006530 4800-EXIT.                                                               
006540     EXIT.                                                                
006550*---------------------------------------------------------------*         
006560* BATCH FLOW STEP 6 - OVERALL RUN RESULT BECOMES THE STEP RETURN          
006570* CODE (NO JVM System.exit TO TRANSLATE - JCL READS RETURN-CODE).         
006580*---------------------------------------------------------------*         
006590 9000-SET-RETURN-CODE.                                                    
006600*---------------------------------------------------------------*         
006610     EVALUATE TRUE                                                        
006620         WHEN DC-FILES-FAILED = 0                                         
006630             MOVE 0               TO RETURN-CODE                          
006640         WHEN DC-FILES-PROCESSED-OK > 0                                   
006650             MOVE 0               TO RETURN-CODE                          
006660         WHEN OTHER                                                       
006670             MOVE 1               TO RETURN-CODE                          
006680     END-EVALUATE.                                                        
006690*---------------------------------------------------------------*         
006700* GENERIC UTILITY - LENGTH OF TRIMMED DATA IN WS-GENERIC-FIELD,           
006710* RETURNED IN WS-GENERIC-LEN. SAME BACKWARD-SCAN IDIOM USED FOR           
006720* TOKEN LENGTHS, LINE LENGTHS AND THE PREFIX LENGTH CHECK.                
006730*---------------------------------------------------------------*         
006740 8100-COMPUTE-GENERIC-LENGTH.                                             
006750*---------------------------------------------------------------*         
006760     MOVE 200                    TO WS-GENERIC-IDX.                       
006770     PERFORM 8110-BACK-UP-ONE-CHAR                                        
006780         VARYING WS-GENERIC-IDX FROM 200 BY -1                            
006790         UNTIL WS-GENERIC-IDX < 1                                         
006800            OR WS-GENERIC-FIELD (WS-GENERIC-IDX:1) NOT = SPACE.           
006810     MOVE WS-GENERIC-IDX         TO WS-GENERIC-LEN.                       
006820 8100-EXIT.                                                               
006830     EXIT.                                                                
006840*---------------------------------------------------------------*         
006850 8110-BACK-UP-ONE-CHAR.                                                   
006860*---------------------------------------------------------------*         
006870     CONTINUE.                                                            
