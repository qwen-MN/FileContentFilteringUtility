000100*****************************************************************         
000110* Program name:    DCLASRD                                                
000120* Original author: T. OKONKWO                                             
000130*                                                                         
000140* Maintenance Log                                                         
000150* Date      Author        Maintenance Requirement                         
000160* --------- ------------  ---------------------------------------         
000170* 02/14/94 T. OKONKWO     Created for req DC-0014 - reads each            
000180*                         input file named on the parameter card,         
000190*                         splits every line into tokens and               
000200*                         writes each token to the integers,              
000210*                         floats or strings output file.                  
000220* 05/02/94 T. OKONKWO     Added -a append switch support via              
000230*                         DC-APPEND-MODE, req DC-0018.                    
000240* 11/02/95 T. OKONKWO     Added running min/max/sum accumulation          
000250*                         for req DC-0029 full-statistics mode.           
000260* 08/30/96 T. OKONKWO     Per-file and per-line errors now go             
000270*                         into DC-ERROR-TABLE instead of straight         
000280*                         to SYSOUT, req DC-0041.                         
000290* 01/11/99 R. PELLETIER   Y2K REVIEW - PROGRAM HOLDS NO CENTURY-          
000300*                         SENSITIVE DATE FIELDS. NO CHANGE MADE.          
000310* 02/18/02 R. PELLETIER   Req DC-0049 - oversized-line and empty-         
000320*                         file checks added after Ops fed this a          
000330*                         600MB extract with no line breaks.              
000340* 07/02/03 R. PELLETIER   DC-INT-FILE-PATH etc widened in DCPARM,         
000350*                         no logic change here, req DC-0052.              
000360* 09/23/04 M. SUAREZ      Req DC-0057 - float test was rejecting          
000370*                         exponent form (2.5E10) and the NaN and          
000380*                         Infinity spellings a feeder system              
000390*                         started sending after its JVM upgrade;          
000400*                         those tokens were falling through to            
000410*                         the strings file. Added exponent and            
000420*                         special-literal handling to 4200/4210           
000430*                         and 6110/6120.                                  
000440* 11/30/04 M. SUAREZ      Req DC-0058 - the DC-0049 empty-file            
000450*                         check was marking a zero-byte extract           
000460*                         as FAILED. Ops confirmed some upstream          
000470*                         feeds legitimately send an empty file           
000480*                         some nights and that is not a                   
000490*                         processing error, so 2100 now counts it         
000500*                         processed OK with zero lines                    
000510*                         classified.                                     
000520* 12/14/04 M. SUAREZ      Req DC-0059 - a bad tape block or a             
000530*                         truncated NFS feed mid-file was only            
000540*                         ever being caught by the AT END test,           
000550*                         so a real read error just looked like           
000560*                         a short file and nothing was ever               
000570*                         logged. 2200/2300 now check the file            
000580*                         status after every READ, log the line           
000590*                         number and status via new para 2197,            
000600*                         and 2100 fails the whole file once the          
000610*                         read loop gives up.                             
000620*****************************************************************         
000630 IDENTIFICATION DIVISION.                                                 
000640 PROGRAM-ID.    DCLASRD.                                                  
000650 AUTHOR.        T. OKONKWO.                                               
000660 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.                              
000670 DATE-WRITTEN.  02/14/94.                                                 
000680 DATE-COMPILED.                                                           
000690 SECURITY.      NON-CONFIDENTIAL.                                         
000700*===============================================================*         
000710 ENVIRONMENT DIVISION.                                                    
000720*---------------------------------------------------------------*         
000730 CONFIGURATION SECTION.                                                   
000740*---------------------------------------------------------------*         
000750 SOURCE-COMPUTER. IBM-3096.                                               
000760 OBJECT-COMPUTER. IBM-3096.                                               
000770 SPECIAL-NAMES.                                                           
000780     C01 IS TOP-OF-FORM                                                   
000790     CLASS DC-DIGIT-CHARS     IS '0' THRU '9'                             
000800     CLASS DC-SIGN-CHARS      IS '+' '-'                                  
000810     CLASS DC-EXP-CHARS       IS 'E' 'e'.                                 
000820*---------------------------------------------------------------*         
000830 INPUT-OUTPUT SECTION.                                                    
000840 FILE-CONTROL.                                                            
000850     SELECT DCLAS-INPUT-FILE  ASSIGN TO WS-CURRENT-INPUT-PATH             
000860         ORGANIZATION IS LINE SEQUENTIAL                                  
000870         FILE STATUS  IS WS-INPUT-FILE-STATUS.                            
000880     SELECT DCLAS-INT-FILE    ASSIGN TO DC-INT-FILE-PATH                  
000890         ORGANIZATION IS LINE SEQUENTIAL                                  
000900         FILE STATUS  IS WS-INT-FILE-STATUS.                              
000910     SELECT DCLAS-FLT-FILE    ASSIGN TO DC-FLT-FILE-PATH                  
000920         ORGANIZATION IS LINE SEQUENTIAL                                  
000930         FILE STATUS  IS WS-FLT-FILE-STATUS.                              
000940     SELECT DCLAS-STR-FILE    ASSIGN TO DC-STR-FILE-PATH                  
000950         ORGANIZATION IS LINE SEQUENTIAL                                  
000960         FILE STATUS  IS WS-STR-FILE-STATUS.                              
000970*===============================================================*         
000980 DATA DIVISION.                                                           
000990*---------------------------------------------------------------*         
001000 FILE SECTION.                                                            
001010*---------------------------------------------------------------*         
001020 FD  DCLAS-INPUT-FILE                                                     
001030     LABEL RECORDS ARE STANDARD.                                          
001040 01  DCLAS-INPUT-RECORD.                                                  
001050     05  DCLAS-INPUT-TEXT        PIC X(195).                              
001060     05  FILLER                  PIC X(005).                              
001070 FD  DCLAS-INT-FILE                                                       
001080     LABEL RECORDS ARE STANDARD.                                          
001090 01  DCLAS-INT-OUT-RECORD.                                                
001100     05  DCLAS-INT-OUT-TEXT      PIC X(195).                              
001110     05  FILLER                  PIC X(005).                              
001120 FD  DCLAS-FLT-FILE                                                       
001130     LABEL RECORDS ARE STANDARD.                                          
001140 01  DCLAS-FLT-OUT-RECORD.                                                
001150     05  DCLAS-FLT-OUT-TEXT      PIC X(195).                              
001160     05  FILLER                  PIC X(005).                              
001170 FD  DCLAS-STR-FILE                                                       
001180     LABEL RECORDS ARE STANDARD.                                          
001190 01  DCLAS-STR-OUT-RECORD.                                                
001200     05  DCLAS-STR-OUT-TEXT      PIC X(195).                              
001210     05  FILLER                  PIC X(005).                              
001220*---------------------------------------------------------------*         
001230 WORKING-STORAGE SECTION.                                                 
001240*---------------------------------------------------------------*         
001250 77  WS-CURRENT-INPUT-PATH        PIC X(183)      VALUE SPACES.           
001260 77  WS-INPUT-FILE-STATUS         PIC X(02)       VALUE '00'.             
001270     88  WS-INPUT-FILE-OK                  VALUE '00'.                    
001280     88  WS-INPUT-FILE-EOF                  VALUE '10'.                   
001290 77  WS-INT-FILE-STATUS           PIC X(02)       VALUE '00'.             
001300 77  WS-FLT-FILE-STATUS           PIC X(02)       VALUE '00'.             
001310 77  WS-STR-FILE-STATUS           PIC X(02)       VALUE '00'.             
001320 77  WS-FILE-IDX                  PIC S9(04) COMP VALUE 0.                
001330 77  WS-LINE-COUNT-THIS-FILE       PIC S9(09) COMP VALUE 0.               
001340 77  WS-FILE-HAD-ANY-LINE-SW      PIC X(01)       VALUE 'N'.              
001350     88  WS-FILE-HAD-ANY-LINE              VALUE 'Y'.                     
001360*-----------------------------------------------------------------        
001370* REQ DC-0059 - SET WHEN A READ COMES BACK WITH A FILE STATUS             
001380* THAT IS NEITHER OK NOR A CLEAN END-OF-FILE, SO 2100 CAN FAIL            
001390* THE WHOLE FILE ONCE THE READ LOOP GIVES UP ON IT.                       
001400*-----------------------------------------------------------------        
001410 77  WS-FILE-HAD-IO-ERROR-SW      PIC X(01)       VALUE 'N'.              
001420     88  WS-FILE-HAD-IO-ERROR              VALUE 'Y'.                     
001430 77  WS-LINE-NUM-EDIT              PIC Z(08)9.                            
001440*-----------------------------------------------------------------        
001450* REQ DC-0057 - SAME CBL_CHECK_FILE_EXIST ROUTINE DCLASMN ALREADY         
001460* CALLS AGAINST THE OUTPUT DIRECTORY, CALLED HERE AGAINST EACH            
001470* INPUT FILE SO 2150 CAN FLAG AN OVERSIZED EXTRACT. FIRST 8 BYTES         
001480* OF THE 36-BYTE DETAILS BLOCK HOLD THE FILE SIZE, SAME OFFSET            
001490* DCLASMN READS VOLUME FREE SPACE FROM.                                   
001500*-----------------------------------------------------------------        
001510 77  WS-FILE-CALL-STATUS           PIC S9(09) COMP VALUE 0.               
001520 77  WS-FILE-DETAILS              PIC X(36)       VALUE SPACES.           
001530 77  WS-FILE-SIZE-BYTES            PIC S9(15) COMP VALUE 0.               
001540 77  WS-GENERIC-FIELD              PIC X(200)      VALUE SPACES.          
001550 77  WS-GENERIC-LEN                PIC S9(04) COMP VALUE 0.               
001560 77  WS-GENERIC-IDX                PIC S9(04) COMP VALUE 0.               
001570*-----------------------------------------------------------------        
001580* THE CURRENT INPUT LINE, AND THE SAME STORAGE ADDRESSED ONE              
001590* CHARACTER AT A TIME SO 3000-TOKENIZE-LINE CAN WALK IT.                  
001600*-----------------------------------------------------------------        
001610 01  DC-LINE-AREA.                                                        
001620     05  DC-LINE-TEXT             PIC X(199).                             
001630     05  FILLER                   PIC X(001).                             
001640 01  DC-LINE-CHARS REDEFINES DC-LINE-AREA.                                
001650     05  DC-LINE-CHAR OCCURS 200 TIMES PIC X(01).                         
001660 77  WS-LINE-LEN                  PIC S9(04) COMP VALUE 0.                
001670 77  WS-SCAN-PTR                  PIC S9(04) COMP VALUE 1.                
001680 77  WS-TOKEN-START                PIC S9(04) COMP VALUE 0.               
001690 77  WS-TOKEN-END                  PIC S9(04) COMP VALUE 0.               
001700*-----------------------------------------------------------------        
001710* ONE TOKEN, AND ITS LENGTH.  A SEPARATE FLOAT-ASSEMBLY AREA              
001720* RECEIVES THE INTEGER PART, THE DECIMAL POINT, AND THE                   
001730* FRACTIONAL PART OF A FLOAT TOKEN AS THEY ARE FOUND - SEE THE            
001740* 5200 NOTE BELOW ABOUT THE SEPARATOR SPACE.                              
001750*-----------------------------------------------------------------        
001760 01  WS-TOKEN-AREA.                                                       
001770     05  WS-TOKEN-TEXT            PIC X(195).                             
001780     05  FILLER                   PIC X(005).                             
001790 01  WS-TOKEN-CHARS REDEFINES WS-TOKEN-AREA.                              
001800     05  WS-TOKEN-CHAR OCCURS 200 TIMES PIC X(01).                        
001810 77  WS-TOKEN-LEN                 PIC S9(04) COMP VALUE 0.                
001820 77  WS-TOKEN-CLASS-SW            PIC X(01) VALUE 'N'.                    
001830     88  WS-TOKEN-IS-INT               VALUE 'I'.                         
001840     88  WS-TOKEN-IS-FLT               VALUE 'F'.                         
001850     88  WS-TOKEN-IS-STR               VALUE 'S'.                         
001860 77  WS-SCAN-IDX                  PIC S9(04) COMP VALUE 0.                
001870 77  WS-DIGIT-COUNT               PIC S9(04) COMP VALUE 0.                
001880 77  WS-DOT-COUNT                 PIC S9(04) COMP VALUE 0.                
001890 77  WS-SIGN-COUNT                PIC S9(04) COMP VALUE 0.                
001900 77  WS-EXP-COUNT                 PIC S9(04) COMP VALUE 0.                
001910 77  WS-EXP-SIGN-COUNT            PIC S9(04) COMP VALUE 0.                
001920 77  WS-BAD-CHAR-SEEN-SW          PIC X(01) VALUE 'N'.                    
001930     88  WS-BAD-CHAR-SEEN              VALUE 'Y'.                         
001940 77  WS-NUMERIC-WORK              PIC S9(15)V9(6) VALUE 0.                
001950 77  WS-CLASS-SUBSCRIPT            PIC S9(04) COMP VALUE 0.               
001960 77  WS-SIGN-MULT                  PIC S9(1) VALUE 1.                     
001970 77  WS-SEEN-DOT-SW                PIC X(01) VALUE 'N'.                   
001980     88  WS-SEEN-DOT                    VALUE 'Y'.                        
001990 77  WS-FRACTION-DIVISOR           PIC S9(09) COMP VALUE 1.               
002000 77  WS-DIGIT-VALUE                 PIC 9(01) VALUE 0.                    
002010 77  WS-SEEN-E-SW                  PIC X(01) VALUE 'N'.                   
002020     88  WS-SEEN-E                      VALUE 'Y'.                        
002030 77  WS-EXP-SIGN-MULT              PIC S9(1) VALUE 1.                     
002040 77  WS-EXP-VALUE                  PIC S9(04) COMP VALUE 0.               
002050 77  WS-EXP-IDX                    PIC S9(04) COMP VALUE 0.               
002060*-----------------------------------------------------------------        
002070* THE "APPEND-FLOAT-TOKEN BUG" WORK AREA (REQ DC-0014 - THIS WAS          
002080* NEVER CHANGED; THE PARSER DOWNSTREAM OF THIS JOB TOLERATES AN           
002090* OCCASIONAL EXTRA BLANK IN A FLOAT LINE, SO IT WAS LEFT ALONE).          
002100* DC-PENDING-INT-BUF HOLDS AN INTEGER TOKEN ALREADY WRITTEN TO            
002110* THE LINE BUFFER WHILE A FLOAT TOKEN ON THE SAME OUTPUT LINE IS          
002120* STILL BEING ASSEMBLED.                                                  
002130*-----------------------------------------------------------------        
002140 77  WS-OUT-LINE-HAS-PRIOR-INT-SW PIC X(01) VALUE 'N'.                    
002150     88  WS-OUT-LINE-HAS-PRIOR-INT     VALUE 'Y'.                         
002160 77  WS-INT-OUT-BUF                PIC X(195) VALUE SPACES.               
002170 77  WS-INT-OUT-BUF-LEN             PIC S9(04) COMP VALUE 0.              
002180 77  WS-FLT-OUT-BUF                PIC X(195) VALUE SPACES.               
002190 77  WS-FLT-OUT-BUF-LEN             PIC S9(04) COMP VALUE 0.              
002200*-----------------------------------------------------------------        
002210 LINKAGE SECTION.                                                         
002220*-----------------------------------------------------------------        
002230     COPY DCPARM.                                                         
002240*-----------------------------------------------------------------        
002250     COPY DCSTAT.                                                         
002260*===============================================================*         
002270 PROCEDURE DIVISION USING DC-RUN-CONFIG                                   
002280                           DC-INPUT-FILE-TABLE                            
002290                           DC-ERROR-TABLE                                 
002300                           DC-NUMERIC-STATS-PAIR                          
002310                           DC-STR-STATS.                                  
002320*---------------------------------------------------------------*         
002330 0000-MAIN-PARAGRAPH.                                                     
002340*---------------------------------------------------------------*         
002350     PERFORM 2000-PROCESS-ALL-INPUT-FILES THRU 2000-EXIT.                 
002360     PERFORM 8000-CLOSE-OUTPUT-WRITERS THRU 8000-EXIT.                    
002370     GOBACK.                                                              
002380*---------------------------------------------------------------*         
002390* DATACLASSIFIER BATCH FLOW STEPS 1-2 - ONE INPUT FILE AT A TIME,         
002400* IN THE ORDER GIVEN ON THE PARAMETER CARD.                               
002410*---------------------------------------------------------------*         
002420 2000-PROCESS-ALL-INPUT-FILES.                                            
002430*---------------------------------------------------------------*         
002440     PERFORM 2100-PROCESS-ONE-FILE THRU 2100-EXIT                         
002450         VARYING WS-FILE-IDX FROM 1 BY 1                                  
002460         UNTIL WS-FILE-IDX > DC-INPUT-FILE-COUNT.                         
002470 2000-EXIT.                                                               
002480     EXIT.                                                                
002490*---------------------------------------------------------------*         
002500 2100-PROCESS-ONE-FILE.                                                   
002510*---------------------------------------------------------------*         
002520     MOVE DC-INPUT-FILE-NAME (WS-FILE-IDX)                                
002530         TO WS-CURRENT-INPUT-PATH.                                        
002540     MOVE SPACES                 TO DC-PRG-FILE-NAME.                     
002550     MOVE DC-INPUT-FILE-NAME (WS-FILE-IDX) TO DC-PRG-FILE-NAME.           
002560     DISPLAY DC-FILE-PROGRESS-LINE.                                       
002570     MOVE 0                      TO WS-LINE-COUNT-THIS-FILE.              
002580     MOVE 'N'                    TO WS-FILE-HAD-ANY-LINE-SW.              
002590     MOVE 'N'                    TO WS-FILE-HAD-IO-ERROR-SW.              
002600     OPEN INPUT DCLAS-INPUT-FILE.                                         
002610     IF NOT WS-INPUT-FILE-OK                                              
002620         MOVE 'could not be opened, skipped' TO DC-RES-TEXT               
002630         DISPLAY DC-FILE-RESULT-LINE                                      
002640         PERFORM 2195-FILE-PROCESSED-BAD THRU 2195-EXIT                   
002650         GO TO 2100-EXIT.                                                 
002660     PERFORM 2150-CHECK-FILE-SIZE THRU 2150-EXIT.                         
002670     PERFORM 2200-READ-AND-CLASSIFY-LINES THRU 2200-EXIT.                 
002680     CLOSE DCLAS-INPUT-FILE.                                              
002690*-----------------------------------------------------------------        
002700* REQ DC-0059 - A MID-READ I/O ERROR FAILS THE WHOLE FILE, SAME           
002710* AS A FILE THAT COULD NOT BE OPENED AT ALL. 2197 HAS ALREADY             
002720* LOGGED THE LINE-LEVEL DETAIL; THIS JUST COUNTS THE FILE ITSELF          
002730* AS FAILED AND MOVES ON TO THE NEXT ONE.                                 
002740*-----------------------------------------------------------------        
002750     IF WS-FILE-HAD-IO-ERROR                                              
002760         SET DC-INPUT-FILE-BAD (WS-FILE-IDX) TO TRUE                      
002770         ADD 1                TO DC-FILES-FAILED                          
002780         MOVE 'I/O error while reading, file failed'                      
002790             TO DC-RES-TEXT                                               
002800         DISPLAY DC-FILE-RESULT-LINE                                      
002810         GO TO 2100-EXIT.                                                 
002820*-----------------------------------------------------------------        
002830* REQ DC-0049 ORIGINALLY TREATED AN EMPTY EXTRACT AS A FAILURE -          
002840* REQ DC-0058 CORRECTED THAT, OPS CONFIRMED A ZERO-BYTE FEED FILE         
002850* IS A NORMAL DAY FOR SOME UPSTREAM SYSTEMS, NOT AN ERROR. COUNTED        
002860* AS PROCESSED OK, JUST WITH NO TOKENS TO CLASSIFY.                       
002870*-----------------------------------------------------------------        
002880     IF WS-LINE-COUNT-THIS-FILE = 0                                       
002890         SET DC-INPUT-FILE-OK (WS-FILE-IDX) TO TRUE                       
002900         ADD 1                    TO DC-FILES-PROCESSED-OK                
002910         MOVE 'empty input file, no lines to classify'                    
002920             TO DC-RES-TEXT                                               
002930         DISPLAY DC-FILE-RESULT-LINE                                      
002940         GO TO 2100-EXIT.                                                 
002950     PERFORM 2190-FILE-PROCESSED-OK THRU 2190-EXIT.                       
002960 2100-EXIT.                                                               
002970     EXIT.                                                                
002980*---------------------------------------------------------------*         
002990* REQ DC-0057 - INFORMATIONAL ONLY, AN OVERSIZED EXTRACT IS NOT           
003000* A FAILURE.  100MB = 104857600 BYTES.  OPS ASKED FOR A HEADS-UP          
003010* LINE SO THEY CAN WATCH JOB RUNTIME ON THE BIG FEEDS, NOT A              
003020* REASON TO SKIP THE FILE.                                                
003030*---------------------------------------------------------------*         
003040 2150-CHECK-FILE-SIZE.                                                    
003050*---------------------------------------------------------------*         
003060     CALL 'CBL_CHECK_FILE_EXIST' USING WS-CURRENT-INPUT-PATH              
003070                                       WS-FILE-DETAILS                    
003080         RETURNING WS-FILE-CALL-STATUS.                                   
003090     IF WS-FILE-CALL-STATUS = 0                                           
003100         MOVE WS-FILE-DETAILS (1:8) TO WS-FILE-SIZE-BYTES                 
003110         IF WS-FILE-SIZE-BYTES > 104857600                                
003120             DISPLAY 'DCLASRD: informational - input file '               
003130                 WS-CURRENT-INPUT-PATH                                    
003140             DISPLAY '  exceeds 100MB, processing continues'              
003150         END-IF                                                           
003160     END-IF.                                                              
003170 2150-EXIT.                                                               
003180     EXIT.                                                                
003190*---------------------------------------------------------------*         
003200 2190-FILE-PROCESSED-OK.                                                  
003210*---------------------------------------------------------------*         
003220     SET DC-INPUT-FILE-OK (WS-FILE-IDX) TO TRUE.                          
003230     ADD 1                        TO DC-FILES-PROCESSED-OK.               
003240     MOVE 'processed OK'          TO DC-RES-TEXT.                         
003250     DISPLAY DC-FILE-RESULT-LINE.                                         
003260 2190-EXIT.                                                               
003270     EXIT.                                                                
003280*---------------------------------------------------------------*         
003290 2195-FILE-PROCESSED-BAD.                                                 
003300*---------------------------------------------------------------*         
003310     SET DC-INPUT-FILE-BAD (WS-FILE-IDX) TO TRUE.                         
003320     ADD 1                        TO DC-FILES-FAILED.                     
003330     PERFORM 2196-LOG-FILE-ERROR THRU 2196-EXIT.                          
003340 2195-EXIT.                                                               
003350     EXIT.                                                                
003360*---------------------------------------------------------------*         
003370 2196-LOG-FILE-ERROR.                                                     
003380*---------------------------------------------------------------*         
003390     IF DC-ERROR-COUNT < 300                                              
003400         ADD 1                    TO DC-ERROR-COUNT                       
003410         MOVE SPACES                                                      
003420             TO DC-ERROR-TEXT (DC-ERROR-COUNT)                            
003430         STRING DC-INPUT-FILE-NAME (WS-FILE-IDX)                          
003440                DELIMITED BY SPACE                                        
003450                ': '              DELIMITED BY SIZE                       
003460                DC-RES-TEXT       DELIMITED BY SIZE                       
003470             INTO DC-ERROR-TEXT (DC-ERROR-COUNT).                         
003480 2196-EXIT.                                                               
003490     EXIT.                                                                
003500*---------------------------------------------------------------*         
003510* REQ DC-0059 - LOGS A MID-READ I/O ERROR THE SAME WAY 2196 LOGS          
003520* AN OPEN FAILURE, EXCEPT THE LINE NUMBER THAT WAS BEING READ             
003530* GOES INTO THE TEXT TOO SINCE THE FILE NAME ALONE DOESN'T SAY            
003540* WHERE THE FEED WENT BAD.                                                
003550*---------------------------------------------------------------*         
003560 2197-LOG-READ-ERROR.                                                     
003570*---------------------------------------------------------------*         
003580     ADD WS-LINE-COUNT-THIS-FILE 1 GIVING WS-LINE-NUM-EDIT.               
003590     IF DC-ERROR-COUNT < 300                                              
003600         ADD 1                    TO DC-ERROR-COUNT                       
003610         MOVE SPACES                                                      
003620             TO DC-ERROR-TEXT (DC-ERROR-COUNT)                            
003630         STRING DC-INPUT-FILE-NAME (WS-FILE-IDX)                          
003640                DELIMITED BY SPACE                                        
003650                ' line '          DELIMITED BY SIZE                       
003660                WS-LINE-NUM-EDIT  DELIMITED BY SIZE                       
003670                ': I/O error, file status '                               
003680                                  DELIMITED BY SIZE                       
003690                WS-INPUT-FILE-STATUS                                      
003700                                  DELIMITED BY SIZE                       
003710             INTO DC-ERROR-TEXT (DC-ERROR-COUNT).                         
003720 2197-EXIT.                                                               
003730     EXIT.                                                                
003740*---------------------------------------------------------------*         
003750* BATCH FLOW STEP 3 - READ EVERY LINE OF THE CURRENT FILE, SKIP           
003760* BLANK LINES, HAND THE REST TO THE TOKENIZER.                            
003770*---------------------------------------------------------------*         
003780 2200-READ-AND-CLASSIFY-LINES.                                            
003790*---------------------------------------------------------------*         
003800     READ DCLAS-INPUT-FILE                                                
003810         AT END                                                           
003820             SET WS-INPUT-FILE-EOF TO TRUE.                               
003830*-----------------------------------------------------------------        
003840* REQ DC-0059 - A STATUS THAT IS NEITHER 00 NOR 10 IS A GENUINE           
003850* READ ERROR, NOT A CLEAN EOF. LOG IT AND STOP READING THIS FILE          
003860* RATHER THAN LETTING THE AT END CLAUSE ABOVE GO ON SILENTLY              
003870* TREATING IT AS IF NOTHING WAS WRONG.                                    
003880*-----------------------------------------------------------------        
003890     IF NOT WS-INPUT-FILE-OK AND NOT WS-INPUT-FILE-EOF                    
003900         PERFORM 2197-LOG-READ-ERROR THRU 2197-EXIT                       
003910         SET WS-FILE-HAD-IO-ERROR TO TRUE                                 
003920         SET WS-INPUT-FILE-EOF    TO TRUE                                 
003930     END-IF.                                                              
003940     PERFORM 2300-CLASSIFY-ONE-LINE THRU 2300-EXIT                        
003950         UNTIL WS-INPUT-FILE-EOF.                                         
003960 2200-EXIT.                                                               
003970     EXIT.                                                                
003980*---------------------------------------------------------------*         
003990 2300-CLASSIFY-ONE-LINE.                                                  
004000*---------------------------------------------------------------*         
004010     SET WS-FILE-HAD-ANY-LINE    TO TRUE.                                 
004020     ADD 1                        TO WS-LINE-COUNT-THIS-FILE.             
004030     MOVE DCLAS-INPUT-TEXT        TO WS-GENERIC-FIELD.                    
004040     PERFORM 9100-COMPUTE-GENERIC-LENGTH THRU 9100-EXIT.                  
004050     IF WS-GENERIC-LEN > 0                                                
004060         MOVE SPACES              TO DC-LINE-AREA                         
004070         MOVE DCLAS-INPUT-TEXT    TO DC-LINE-TEXT                         
004080         MOVE WS-GENERIC-LEN      TO WS-LINE-LEN                          
004090         MOVE 'N'                 TO WS-OUT-LINE-HAS-PRIOR-INT-SW         
004100         MOVE SPACES              TO WS-INT-OUT-BUF WS-FLT-OUT-BUF        
004110         MOVE 0                   TO WS-INT-OUT-BUF-LEN                   
004120                                     WS-FLT-OUT-BUF-LEN                   
004130         MOVE 1                   TO WS-SCAN-PTR                          
004140         PERFORM 3000-TOKENIZE-LINE THRU 3000-EXIT                        
004150             UNTIL WS-SCAN-PTR > WS-LINE-LEN                              
004160         PERFORM 5500-FLUSH-OUTPUT-LINES THRU 5500-EXIT                   
004170     END-IF.                                                              
004180     READ DCLAS-INPUT-FILE                                                
004190         AT END                                                           
004200             SET WS-INPUT-FILE-EOF TO TRUE.                               
004210*-----------------------------------------------------------------        
004220* REQ DC-0059 - SAME CHECK AS THE FIRST READ IN 2200, REPEATED            
004230* HERE SINCE THE LOOP'S OTHER READ IS DOWN AT THE BOTTOM OF THIS          
004240* PARAGRAPH, NOT BACK UP IN 2200.                                         
004250*-----------------------------------------------------------------        
004260     IF NOT WS-INPUT-FILE-OK AND NOT WS-INPUT-FILE-EOF                    
004270         PERFORM 2197-LOG-READ-ERROR THRU 2197-EXIT                       
004280         SET WS-FILE-HAD-IO-ERROR TO TRUE                                 
004290         SET WS-INPUT-FILE-EOF    TO TRUE                                 
004300     END-IF.                                                              
004310 2300-EXIT.                                                               
004320     EXIT.                                                                
004330*---------------------------------------------------------------*         
004340* BATCH FLOW STEP 4 - MANUAL WHITESPACE TOKENIZER.  NO INTRINSIC          
004350* FUNCTIONS, NO UNSTRING HERE EITHER - THE SEPARATOR HANDLING             
004360* FOR THE FLOAT-TOKEN BUG (SEE 5200) NEEDS THE SEPARATOR SPACE            
004370* ITSELF, WHICH UNSTRING THROWS AWAY.                                     
004380*---------------------------------------------------------------*         
004390 3000-TOKENIZE-LINE.                                                      
004400*---------------------------------------------------------------*         
004410     PERFORM 3100-SKIP-LEADING-SPACE                                      
004420         VARYING WS-SCAN-PTR FROM WS-SCAN-PTR BY 1                        
004430         UNTIL WS-SCAN-PTR > WS-LINE-LEN                                  
004440            OR DC-LINE-CHAR (WS-SCAN-PTR) NOT = SPACE.                    
004450     IF WS-SCAN-PTR > WS-LINE-LEN                                         
004460         GO TO 3000-EXIT.                                                 
004470     MOVE WS-SCAN-PTR             TO WS-TOKEN-START.                      
004480     PERFORM 3200-SCAN-TOKEN-CHAR                                         
004490         VARYING WS-SCAN-PTR FROM WS-SCAN-PTR BY 1                        
004500         UNTIL WS-SCAN-PTR > WS-LINE-LEN                                  
004510            OR DC-LINE-CHAR (WS-SCAN-PTR) = SPACE.                        
004520     COMPUTE WS-TOKEN-END = WS-SCAN-PTR - 1.                              
004530     MOVE SPACES                  TO WS-TOKEN-AREA.                       
004540     MOVE DC-LINE-TEXT (WS-TOKEN-START:                                   
004550            WS-TOKEN-END - WS-TOKEN-START + 1) TO WS-TOKEN-TEXT.          
004560     COMPUTE WS-TOKEN-LEN = WS-TOKEN-END - WS-TOKEN-START + 1.            
004570     PERFORM 4000-CLASSIFY-TOKEN THRU 4000-EXIT.                          
004580     PERFORM 5000-WRITE-CLASSIFIED-TOKEN THRU 5000-EXIT.                  
004590     PERFORM 6000-ACCUMULATE-STATISTICS THRU 6000-EXIT.                   
004600 3000-EXIT.                                                               
004610     EXIT.                                                                
004620*---------------------------------------------------------------*         
004630 3100-SKIP-LEADING-SPACE.                                                 
004640*---------------------------------------------------------------*         
004650     CONTINUE.                                                            
004660*---------------------------------------------------------------*         
004670 3200-SCAN-TOKEN-CHAR.                                                    
004680*---------------------------------------------------------------*         
004690     CONTINUE.                                                            
004700*---------------------------------------------------------------*         
004710* BATCH FLOW STEP 4 (CONTINUED) - CLASSIFY ONE TOKEN.  TEST               
004720* INTEGER FIRST, THEN FLOAT, THEN FALL THROUGH TO STRING - THIS           
004730* ORDER IS FIXED BY DC-0014 AND MUST NOT BE CHANGED, A TOKEN              
004740* THAT PASSES THE INTEGER TEST IS NEVER RE-TESTED AS A FLOAT.             
004750*---------------------------------------------------------------*         
004760 4000-CLASSIFY-TOKEN.                                                     
004770*---------------------------------------------------------------*         
004780     MOVE 'N'                     TO WS-TOKEN-CLASS-SW.                   
004790     PERFORM 4100-TEST-INTEGER-TOKEN THRU 4100-EXIT.                      
004800     IF WS-TOKEN-IS-INT                                                   
004810         GO TO 4000-EXIT.                                                 
004820     PERFORM 4200-TEST-FLOAT-TOKEN THRU 4200-EXIT.                        
004830     IF WS-TOKEN-IS-FLT                                                   
004840         GO TO 4000-EXIT.                                                 
004850     SET WS-TOKEN-IS-STR          TO TRUE.                                
004860 4000-EXIT.                                                               
004870     EXIT.                                                                
004880*---------------------------------------------------------------*         
004890 4100-TEST-INTEGER-TOKEN.                                                 
004900*---------------------------------------------------------------*         
004910     MOVE 0                       TO WS-DIGIT-COUNT WS-SIGN-COUNT.        
004920     MOVE 'N'                     TO WS-BAD-CHAR-SEEN-SW.                 
004930     PERFORM 4110-TEST-ONE-INT-CHAR                                       
004940         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
004950         UNTIL WS-SCAN-IDX > WS-TOKEN-LEN.                                
004960     IF WS-BAD-CHAR-SEEN OR WS-DIGIT-COUNT = 0                            
004970         GO TO 4100-EXIT.                                                 
004980     IF WS-SIGN-COUNT > 1                                                 
004990         GO TO 4100-EXIT.                                                 
005000     SET WS-TOKEN-IS-INT          TO TRUE.                                
005010 4100-EXIT.                                                               
005020     EXIT.                                                                
005030*---------------------------------------------------------------*         
005040 4110-TEST-ONE-INT-CHAR.                                                  
005050*---------------------------------------------------------------*         
005060     EVALUATE TRUE                                                        
005070         WHEN WS-TOKEN-CHAR (WS-SCAN-IDX) IS IN DC-DIGIT-CHARS            
005080             ADD 1                TO WS-DIGIT-COUNT                       
005090         WHEN WS-SCAN-IDX = 1                                             
005100              AND WS-TOKEN-CHAR (WS-SCAN-IDX) IS IN DC-SIGN-CHARS         
005110             ADD 1                TO WS-SIGN-COUNT                        
005120         WHEN OTHER                                                       
005130             SET WS-BAD-CHAR-SEEN TO TRUE                                 
005140     END-EVALUATE.                                                        
005150*---------------------------------------------------------------*         
005160 4200-TEST-FLOAT-TOKEN.                                                   
005170*---------------------------------------------------------------*         
005180* DC-0057 - THE SPECIAL SPELLINGS NaN, Infinity AND -Infinity             
005190* (SIGN OPTIONAL) CARRY NO DIGITS AT ALL, SO THEY ARE MATCHED             
005200* HERE BY EXACT TEXT BEFORE THE DIGIT-BY-DIGIT SCAN EVER RUNS.            
005210*---------------------------------------------------------------*         
005220     IF WS-TOKEN-LEN = 3                                                  
005230             AND WS-TOKEN-TEXT (1:3) = 'NaN'                              
005240         SET WS-TOKEN-IS-FLT      TO TRUE                                 
005250         GO TO 4200-EXIT.                                                 
005260     IF WS-TOKEN-LEN = 8                                                  
005270             AND WS-TOKEN-TEXT (1:8) = 'Infinity'                         
005280         SET WS-TOKEN-IS-FLT      TO TRUE                                 
005290         GO TO 4200-EXIT.                                                 
005300     IF WS-TOKEN-LEN = 9                                                  
005310             AND (WS-TOKEN-TEXT (1:9) = '-Infinity'                       
005320               OR WS-TOKEN-TEXT (1:9) = '+Infinity')                      
005330         SET WS-TOKEN-IS-FLT      TO TRUE                                 
005340         GO TO 4200-EXIT.                                                 
005350     MOVE 0 TO WS-DIGIT-COUNT WS-DOT-COUNT WS-SIGN-COUNT                  
005360               WS-EXP-COUNT WS-EXP-SIGN-COUNT.                            
005370     MOVE 'N'                     TO WS-BAD-CHAR-SEEN-SW.                 
005380     PERFORM 4210-TEST-ONE-FLOAT-CHAR                                     
005390         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
005400         UNTIL WS-SCAN-IDX > WS-TOKEN-LEN.                                
005410     IF WS-BAD-CHAR-SEEN OR WS-DIGIT-COUNT = 0                            
005420         GO TO 4200-EXIT.                                                 
005430     IF WS-DOT-COUNT > 1 OR WS-EXP-COUNT > 1                              
005440         GO TO 4200-EXIT.                                                 
005450     IF WS-DOT-COUNT = 0 AND WS-EXP-COUNT = 0                             
005460         GO TO 4200-EXIT.                                                 
005470     IF WS-SIGN-COUNT > 1 OR WS-EXP-SIGN-COUNT > 1                        
005480         GO TO 4200-EXIT.                                                 
005490     SET WS-TOKEN-IS-FLT          TO TRUE.                                
005500 4200-EXIT.                                                               
005510     EXIT.                                                                
005520*---------------------------------------------------------------*         
005530* 09/23/04 M. SUAREZ - DC-0057 ADDED THE 'E'/'e' EXPONENT                 
005540* MARKER AND ITS OPTIONAL SIGN, WHICH MAY ONLY FOLLOW THE                 
005550* MARKER ITSELF, NOT THE START OF THE TOKEN.                              
005560*---------------------------------------------------------------*         
005570 4210-TEST-ONE-FLOAT-CHAR.                                                
005580*---------------------------------------------------------------*         
005590     EVALUATE TRUE                                                        
005600         WHEN WS-TOKEN-CHAR (WS-SCAN-IDX) IS IN DC-DIGIT-CHARS            
005610             ADD 1                TO WS-DIGIT-COUNT                       
005620         WHEN WS-TOKEN-CHAR (WS-SCAN-IDX) = '.'                           
005630             ADD 1                TO WS-DOT-COUNT                         
005640         WHEN WS-SCAN-IDX = 1                                             
005650              AND WS-TOKEN-CHAR (WS-SCAN-IDX) IS IN DC-SIGN-CHARS         
005660             ADD 1                TO WS-SIGN-COUNT                        
005670         WHEN WS-TOKEN-CHAR (WS-SCAN-IDX) IS IN DC-EXP-CHARS              
005680             ADD 1                TO WS-EXP-COUNT                         
005690         WHEN WS-SCAN-IDX > 1                                             
005700              AND WS-TOKEN-CHAR (WS-SCAN-IDX) IS IN DC-SIGN-CHARS         
005710              AND WS-TOKEN-CHAR (WS-SCAN-IDX - 1)                         
005720                      IS IN DC-EXP-CHARS                                  
005730             ADD 1                TO WS-EXP-SIGN-COUNT                    
005740         WHEN OTHER                                                       
005750             SET WS-BAD-CHAR-SEEN TO TRUE                                 
005760     END-EVALUATE.                                                        
005770*---------------------------------------------------------------*         
005780* BATCH FLOW STEP 4 (CONTINUED) - APPEND THE TOKEN TO THE RIGHT           
005790* OUTPUT LINE BUFFER.  ONE OUTPUT LINE IS BUILT PER INPUT LINE            
005800* PER CLASS, WRITTEN BY 5500-FLUSH-OUTPUT-LINES ONCE THE WHOLE            
005810* INPUT LINE HAS BEEN SCANNED.                                            
005820*---------------------------------------------------------------*         
005830 5000-WRITE-CLASSIFIED-TOKEN.                                             
005840*---------------------------------------------------------------*         
005850     EVALUATE TRUE                                                        
005860         WHEN WS-TOKEN-IS-INT                                             
005870             PERFORM 5100-APPEND-INT-TOKEN THRU 5100-EXIT                 
005880         WHEN WS-TOKEN-IS-FLT                                             
005890             PERFORM 5200-APPEND-FLOAT-TOKEN THRU 5200-EXIT               
005900         WHEN OTHER                                                       
005910             PERFORM 5300-APPEND-STRING-TOKEN THRU 5300-EXIT              
005920     END-EVALUATE.                                                        
005930 5000-EXIT.                                                               
005940     EXIT.                                                                
005950*---------------------------------------------------------------*         
005960 5100-APPEND-INT-TOKEN.                                                   
005970*---------------------------------------------------------------*         
005980     IF WS-INT-OUT-BUF-LEN > 0                                            
005990         ADD 1                    TO WS-INT-OUT-BUF-LEN                   
006000         MOVE SPACE TO WS-INT-OUT-BUF (WS-INT-OUT-BUF-LEN:1).             
006010     MOVE WS-TOKEN-TEXT (1:WS-TOKEN-LEN)                                  
006020         TO WS-INT-OUT-BUF (WS-INT-OUT-BUF-LEN + 1:WS-TOKEN-LEN).         
006030     ADD WS-TOKEN-LEN             TO WS-INT-OUT-BUF-LEN.                  
006040     SET WS-OUT-LINE-HAS-PRIOR-INT TO TRUE.                               
006050 5100-EXIT.                                                               
006060     EXIT.                                                                
006070*---------------------------------------------------------------*         
006080* REQ DC-0014 - KNOWN QUIRK, NEVER FIXED.  WHEN AN INTEGER TOKEN          
006090* HAS ALREADY BEEN BUFFERED ON THIS OUTPUT LINE AND A FLOAT               
006100* TOKEN FOLLOWS, THE SEPARATOR SPACE BETWEEN TOKENS GETS                  
006110* APPENDED TO THE INTEGER BUFFER (WHICH ALREADY ENDED ITS OWN             
006120* TOKEN) INSTEAD OF THE FLOAT BUFFER THAT ACTUALLY NEEDS IT.              
006130* THE DOWNSTREAM PARSER TOLERATES THE EXTRA TRAILING BLANK ON             
006140* THE INTEGERS LINE, SO THIS WAS LEFT AS-IS RATHER THAN RISK              
006150* BREAKING A JOB THAT HAS RUN CLEAN FOR YEARS.                            
006160*---------------------------------------------------------------*         
006170 5200-APPEND-FLOAT-TOKEN.                                                 
006180*---------------------------------------------------------------*         
006190     IF WS-FLT-OUT-BUF-LEN > 0                                            
006200         IF WS-OUT-LINE-HAS-PRIOR-INT                                     
006210             ADD 1                TO WS-INT-OUT-BUF-LEN                   
006220             MOVE SPACE TO WS-INT-OUT-BUF (WS-INT-OUT-BUF-LEN:1)          
006230         ELSE                                                             
006240             ADD 1                TO WS-FLT-OUT-BUF-LEN                   
006250             MOVE SPACE TO WS-FLT-OUT-BUF (WS-FLT-OUT-BUF-LEN:1)          
006260         END-IF                                                           
006270     END-IF.                                                              
006280     MOVE WS-TOKEN-TEXT (1:WS-TOKEN-LEN)                                  
006290         TO WS-FLT-OUT-BUF (WS-FLT-OUT-BUF-LEN + 1:WS-TOKEN-LEN).         
006300     ADD WS-TOKEN-LEN             TO WS-FLT-OUT-BUF-LEN.                  
006310 5200-EXIT.                                                               
006320     EXIT.                                                                
006330*---------------------------------------------------------------*         
006340 5300-APPEND-STRING-TOKEN.                                                
006350*---------------------------------------------------------------*         
006360     PERFORM 5310-OPEN-STR-WRITER THRU 5310-EXIT.                         
006370     MOVE WS-TOKEN-TEXT (1:WS-TOKEN-LEN) TO DCLAS-STR-OUT-TEXT.           
006380     WRITE DCLAS-STR-OUT-RECORD.                                          
006390 5300-EXIT.                                                               
006400     EXIT.                                                                
006410*---------------------------------------------------------------*         
006420 5310-OPEN-STR-WRITER.                                                    
006430*---------------------------------------------------------------*         
006440     IF NOT DC-STR-FILE-CREATED                                           
006450         IF DC-APPEND-MODE                                                
006460             OPEN EXTEND DCLAS-STR-FILE                                   
006470         ELSE                                                             
006480             OPEN OUTPUT DCLAS-STR-FILE                                   
006490         END-IF                                                           
006500         SET DC-STR-FILE-CREATED  TO TRUE.                                
006510 5310-EXIT.                                                               
006520     EXIT.                                                                
006530*---------------------------------------------------------------*         
006540 5500-FLUSH-OUTPUT-LINES.                                                 
006550*---------------------------------------------------------------*         
006560     IF WS-INT-OUT-BUF-LEN > 0                                            
006570         PERFORM 5510-OPEN-INT-WRITER THRU 5510-EXIT                      
006580         MOVE WS-INT-OUT-BUF      TO DCLAS-INT-OUT-TEXT                   
006590         WRITE DCLAS-INT-OUT-RECORD.                                      
006600     IF WS-FLT-OUT-BUF-LEN > 0                                            
006610         PERFORM 5520-OPEN-FLT-WRITER THRU 5520-EXIT                      
006620         MOVE WS-FLT-OUT-BUF      TO DCLAS-FLT-OUT-TEXT                   
006630         WRITE DCLAS-FLT-OUT-RECORD.                                      
006640 5500-EXIT.                                                               
006650     EXIT.                                                                
006660*---------------------------------------------------------------*         
006670 5510-OPEN-INT-WRITER.                                                    
006680*---------------------------------------------------------------*         
006690     IF NOT DC-INT-FILE-CREATED                                           
006700         IF DC-APPEND-MODE                                                
006710             OPEN EXTEND DCLAS-INT-FILE                                   
006720         ELSE                                                             
006730             OPEN OUTPUT DCLAS-INT-FILE                                   
006740         END-IF                                                           
006750         SET DC-INT-FILE-CREATED  TO TRUE.                                
006760 5510-EXIT.                                                               
006770     EXIT.                                                                
006780*---------------------------------------------------------------*         
006790 5520-OPEN-FLT-WRITER.                                                    
006800*---------------------------------------------------------------*         
006810     IF NOT DC-FLT-FILE-CREATED                                           
006820         IF DC-APPEND-MODE                                                
006830             OPEN EXTEND DCLAS-FLT-FILE                                   
006840         ELSE                                                             
006850             OPEN OUTPUT DCLAS-FLT-FILE                                   
006860         END-IF                                                           
006870         SET DC-FLT-FILE-CREATED  TO TRUE.                                
006880 5520-EXIT.                                                               
006890     EXIT.                                                                
006900*---------------------------------------------------------------*         
006910* BATCH FLOW STEP 5 - RUNNING STATISTICS.  DC-NUMERIC-STATS-PAIR          
006920* (SUBSCRIPT 1 = INTEGERS, 2 = FLOATS) AND DC-STR-STATS ARE               
006930* RUN-WIDE TOTALS, NOT PER FILE.                                          
006940*---------------------------------------------------------------*         
006950 6000-ACCUMULATE-STATISTICS.                                              
006960*---------------------------------------------------------------*         
006970     EVALUATE TRUE                                                        
006980         WHEN WS-TOKEN-IS-INT                                             
006990             MOVE 1               TO WS-CLASS-SUBSCRIPT                   
007000             PERFORM 6100-ACCUMULATE-NUMERIC-STATS THRU 6100-EXIT         
007010         WHEN WS-TOKEN-IS-FLT                                             
007020             MOVE 2               TO WS-CLASS-SUBSCRIPT                   
007030             PERFORM 6100-ACCUMULATE-NUMERIC-STATS THRU 6100-EXIT         
007040         WHEN OTHER                                                       
007050             PERFORM 6200-ACCUMULATE-STRING-STATS THRU 6200-EXIT          
007060     END-EVALUATE.                                                        
007070 6000-EXIT.                                                               
007080     EXIT.                                                                
007090*---------------------------------------------------------------*         
007100 6100-ACCUMULATE-NUMERIC-STATS.                                           
007110*---------------------------------------------------------------*         
007120     PERFORM 6110-CONVERT-TOKEN-TO-NUMBER THRU 6110-EXIT.                 
007130     ADD 1 TO DC-NUM-COUNT (WS-CLASS-SUBSCRIPT).                          
007140     ADD WS-NUMERIC-WORK TO DC-NUM-SUM (WS-CLASS-SUBSCRIPT).              
007150     IF DC-NUM-HAS-MIN-SW (WS-CLASS-SUBSCRIPT) = 'N'                      
007160         MOVE WS-NUMERIC-WORK TO DC-NUM-MIN (WS-CLASS-SUBSCRIPT)          
007170         MOVE WS-NUMERIC-WORK TO DC-NUM-MAX (WS-CLASS-SUBSCRIPT)          
007180         MOVE 'Y' TO DC-NUM-HAS-MIN-SW (WS-CLASS-SUBSCRIPT)               
007190     ELSE                                                                 
007200         IF WS-NUMERIC-WORK < DC-NUM-MIN (WS-CLASS-SUBSCRIPT)             
007210             MOVE WS-NUMERIC-WORK                                         
007220                 TO DC-NUM-MIN (WS-CLASS-SUBSCRIPT)                       
007230         END-IF                                                           
007240         IF WS-NUMERIC-WORK > DC-NUM-MAX (WS-CLASS-SUBSCRIPT)             
007250             MOVE WS-NUMERIC-WORK                                         
007260                 TO DC-NUM-MAX (WS-CLASS-SUBSCRIPT)                       
007270         END-IF                                                           
007280     END-IF.                                                              
007290 6100-EXIT.                                                               
007300     EXIT.                                                                
007310*---------------------------------------------------------------*         
007320* MANUAL DIGIT-BY-DIGIT CONVERSION OF THE TOKEN TEXT TO A WORKING         
007330* NUMBER - NO INTRINSIC FUNCTIONS ON THIS COMPILER.  DIGIT CHARS          
007340* MOVE CLEANLY INTO A PIC 9(1) RECEIVER; THE SIGN AND DECIMAL             
007350* POINT ARE HANDLED SEPARATELY AS THEY ARE SEEN.                          
007360*---------------------------------------------------------------*         
007370* DC-0057 - NaN HAS NO DIGITS TO CONVERT SO IT BECOMES ZERO;              
007380* Infinity/-Infinity BECOME THE LARGEST MAGNITUDE DC-NUM-SUM              
007390* CAN HOLD, SIGNED TO MATCH.  COBOL HAS NO WAY TO STORE A TRUE            
007400* NOT-A-NUMBER OR INFINITE VALUE, THIS IS THE CLOSEST STAND-IN.           
007410*---------------------------------------------------------------*         
007420 6110-CONVERT-TOKEN-TO-NUMBER.                                            
007430*---------------------------------------------------------------*         
007440     IF WS-TOKEN-LEN = 3                                                  
007450             AND WS-TOKEN-TEXT (1:3) = 'NaN'                              
007460         MOVE 0                   TO WS-NUMERIC-WORK                      
007470         GO TO 6110-EXIT.                                                 
007480     IF WS-TOKEN-LEN = 8                                                  
007490             AND WS-TOKEN-TEXT (1:8) = 'Infinity'                         
007500         MOVE 999999999999999.999999 TO WS-NUMERIC-WORK                   
007510         GO TO 6110-EXIT.                                                 
007520     IF WS-TOKEN-LEN = 9                                                  
007530             AND WS-TOKEN-TEXT (1:9) = '+Infinity'                        
007540         MOVE 999999999999999.999999 TO WS-NUMERIC-WORK                   
007550         GO TO 6110-EXIT.                                                 
007560     IF WS-TOKEN-LEN = 9                                                  
007570             AND WS-TOKEN-TEXT (1:9) = '-Infinity'                        
007580         MOVE -999999999999999.999999 TO WS-NUMERIC-WORK                  
007590         GO TO 6110-EXIT.                                                 
007600     MOVE 0                       TO WS-NUMERIC-WORK.                     
007610     MOVE 1                       TO WS-SIGN-MULT.                        
007620     MOVE 'N'                     TO WS-SEEN-DOT-SW.                      
007630     MOVE 1                       TO WS-FRACTION-DIVISOR.                 
007640     MOVE 'N'                     TO WS-SEEN-E-SW.                        
007650     MOVE 1                       TO WS-EXP-SIGN-MULT.                    
007660     MOVE 0                       TO WS-EXP-VALUE.                        
007670     PERFORM 6120-CONVERT-ONE-CHAR                                        
007680         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
007690         UNTIL WS-SCAN-IDX > WS-TOKEN-LEN.                                
007700     IF WS-SIGN-MULT = -1                                                 
007710         COMPUTE WS-NUMERIC-WORK = WS-NUMERIC-WORK * -1.                  
007720     IF WS-EXP-VALUE > 0                                                  
007730         PERFORM 6130-APPLY-EXPONENT                                      
007740             VARYING WS-EXP-IDX FROM 1 BY 1                               
007750             UNTIL WS-EXP-IDX > WS-EXP-VALUE.                             
007760 6110-EXIT.                                                               
007770     EXIT.                                                                
007780*---------------------------------------------------------------*         
007790* 09/23/04 M. SUAREZ - DC-0057 ONCE THE EXPONENT MARKER IS SEEN           
007800* EVERY REMAINING CHARACTER FEEDS WS-EXP-VALUE/WS-EXP-SIGN-MULT           
007810* INSTEAD OF THE MANTISSA, THE SAME WAY 4210 VALIDATES IT.                
007820*---------------------------------------------------------------*         
007830 6120-CONVERT-ONE-CHAR.                                                   
007840*---------------------------------------------------------------*         
007850     EVALUATE TRUE                                                        
007860         WHEN WS-TOKEN-CHAR (WS-SCAN-IDX) IS IN DC-EXP-CHARS              
007870             SET WS-SEEN-E        TO TRUE                                 
007880         WHEN WS-SEEN-E                                                   
007890              AND WS-TOKEN-CHAR (WS-SCAN-IDX) = '-'                       
007900             MOVE -1              TO WS-EXP-SIGN-MULT                     
007910         WHEN WS-SEEN-E                                                   
007920              AND WS-TOKEN-CHAR (WS-SCAN-IDX) = '+'                       
007930             CONTINUE                                                     
007940         WHEN WS-SEEN-E                                                   
007950             MOVE WS-TOKEN-CHAR (WS-SCAN-IDX) TO WS-DIGIT-VALUE           
007960             COMPUTE WS-EXP-VALUE =                                       
007970                 WS-EXP-VALUE * 10 + WS-DIGIT-VALUE                       
007980         WHEN WS-TOKEN-CHAR (WS-SCAN-IDX) = '-'                           
007990             MOVE -1              TO WS-SIGN-MULT                         
008000         WHEN WS-TOKEN-CHAR (WS-SCAN-IDX) = '+'                           
008010             CONTINUE                                                     
008020         WHEN WS-TOKEN-CHAR (WS-SCAN-IDX) = '.'                           
008030             SET WS-SEEN-DOT      TO TRUE                                 
008040         WHEN NOT WS-SEEN-DOT                                             
008050             MOVE WS-TOKEN-CHAR (WS-SCAN-IDX) TO WS-DIGIT-VALUE           
008060             COMPUTE WS-NUMERIC-WORK =                                    
008070                 WS-NUMERIC-WORK * 10 + WS-DIGIT-VALUE                    
008080         WHEN OTHER                                                       
008090             MOVE WS-TOKEN-CHAR (WS-SCAN-IDX) TO WS-DIGIT-VALUE           
008100             COMPUTE WS-FRACTION-DIVISOR =                                
008110                 WS-FRACTION-DIVISOR * 10                                 
008120             COMPUTE WS-NUMERIC-WORK =                                    
008130                 WS-NUMERIC-WORK                                          
008140                 + (WS-DIGIT-VALUE / WS-FRACTION-DIVISOR)                 
008150     END-EVALUATE.                                                        
008160*---------------------------------------------------------------*         
008170* DC-0057 - APPLIES THE EXPONENT ONE POWER OF TEN AT A TIME, NO           
008180* INTRINSIC FUNCTIONS ON THIS COMPILER.                                   
008190*---------------------------------------------------------------*         
008200 6130-APPLY-EXPONENT.                                                     
008210*---------------------------------------------------------------*         
008220     IF WS-EXP-SIGN-MULT = -1                                             
008230         COMPUTE WS-NUMERIC-WORK ROUNDED =                                
008240             WS-NUMERIC-WORK / 10                                         
008250     ELSE                                                                 
008260         COMPUTE WS-NUMERIC-WORK ROUNDED =                                
008270             WS-NUMERIC-WORK * 10                                         
008280     END-IF.                                                              
008290*---------------------------------------------------------------*         
008300* REQ DC-0014 - KNOWN QUIRK, NEVER FIXED.  THE NEW TOKEN'S                
008310* LENGTH IS COMPARED AGAINST DC-STR-MIN-LEN TWICE - ONCE TO               
008320* UPDATE THE MINIMUM (CORRECTLY) AND ONCE, BY THE SAME COPY-              
008330* PASTE MISTAKE, WHERE THE MAXIMUM UPDATE SHOULD HAVE COMPARED            
008340* AGAINST DC-STR-MAX-LEN.  AS A RESULT DC-STR-MAX-LEN ONLY EVER           
008350* MOVES UP ON THE FIRST STRING TOKEN THAT IS LONGER THAN THE              
008360* SMALLEST ONE SEEN SO FAR, AND RARELY AGAIN AFTER THAT.                  
008370*---------------------------------------------------------------*         
008380 6200-ACCUMULATE-STRING-STATS.                                            
008390*---------------------------------------------------------------*         
008400     ADD 1                        TO DC-STR-COUNT.                        
008410     IF NOT DC-STR-HAS-MIN                                                
008420         MOVE WS-TOKEN-LEN         TO DC-STR-MIN-LEN                      
008430         MOVE WS-TOKEN-LEN         TO DC-STR-MAX-LEN                      
008440         SET DC-STR-HAS-MIN        TO TRUE                                
008450         GO TO 6200-EXIT.                                                 
008460     IF WS-TOKEN-LEN < DC-STR-MIN-LEN                                     
008470         MOVE WS-TOKEN-LEN         TO DC-STR-MIN-LEN.                     
008480     IF WS-TOKEN-LEN > DC-STR-MIN-LEN                                     
008490         MOVE WS-TOKEN-LEN         TO DC-STR-MAX-LEN.                     
008500 6200-EXIT.                                                               
008510     EXIT.                                                                
008520*---------------------------------------------------------------*         
008530* BATCH FLOW STEP 6 - CLOSE ANY OUTPUT FILES THIS RUN OPENED.             
008540*---------------------------------------------------------------*         
008550 8000-CLOSE-OUTPUT-WRITERS.                                               
008560*---------------------------------------------------------------*         
008570     IF DC-INT-FILE-CREATED                                               
008580         CLOSE DCLAS-INT-FILE.                                            
008590     IF DC-FLT-FILE-CREATED                                               
008600         CLOSE DCLAS-FLT-FILE.                                            
008610     IF DC-STR-FILE-CREATED                                               
008620         CLOSE DCLAS-STR-FILE.                                            
008630 8000-EXIT.                                                               
008640     EXIT.                                                                
008650*---------------------------------------------------------------*         
008660* GENERIC UTILITY - SAME BACKWARD-SCAN LENGTH IDIOM AS DCLASMN.           
008670*---------------------------------------------------------------*         
008680 9100-COMPUTE-GENERIC-LENGTH.                                             
008690*---------------------------------------------------------------*         
008700     MOVE 200                    TO WS-GENERIC-IDX.                       
008710     PERFORM 9110-BACK-UP-ONE-CHAR                                        
008720         VARYING WS-GENERIC-IDX FROM 200 BY -1                            
008730         UNTIL WS-GENERIC-IDX < 1                                         
008740            OR WS-GENERIC-FIELD (WS-GENERIC-IDX:1) NOT = SPACE.           
008750     MOVE WS-GENERIC-IDX         TO WS-GENERIC-LEN.                       
008760 9100-EXIT.                                                               
008770     EXIT.                                                                
008780*---------------------------------------------------------------*         
008790 9110-BACK-UP-ONE-CHAR.                                                   
008800*---------------------------------------------------------------*         
008810     CONTINUE.                                                            
