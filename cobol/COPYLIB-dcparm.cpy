000100*****************************************************************         
000110* Copybook:        DCPARM                                                 
000120* Original author: T. OKONKWO                                             
000130*                                                                         
000140* Maintenance Log                                                         
000150* Date      Author        Maintenance Requirement                         
000160* --------- ------------  ---------------------------------------         
000170* 02/14/94 T. OKONKWO     Created for DATACLAS/DATARDR run-config         
000180*                         and input-file table (req DC-0014).             
000190* 08/30/96 T. OKONKWO     Added DC-ERROR-TABLE, req DC-0041 -             
000200*                         summary report needed numbered list of          
000210*                         per-line and per-file errors.                   
000220* 01/11/99 R. PELLETIER   Y2K REVIEW - NO DATE FIELDS IN THIS             
000230*                         COPYBOOK. NO CHANGE REQUIRED.                   
000240* 07/02/03 R. PELLETIER   Widened DC-OUTPUT-DIR to X(80), shop            
000250*                         paths were truncating under X(40).              
000260*****************************************************************         
000270* DC-RUN-CONFIG HOLDS THE VALIDATED PARAMETER-CARD SETTINGS AND           
000280* THE THREE DERIVED OUTPUT PATHS.  DCLASMN BUILDS IT, DCLASRD             
000290* RECEIVES IT ON THE CALL AND ONLY READS IT (EXCEPT FOR THE               
000300* LAZY-OPEN SWITCHES AND THE RUNNING FILE COUNTS, WHICH IT OWNS).         
000310*-----------------------------------------------------------------        
000320 01  DC-RUN-CONFIG.                                                       
000330     05  DC-OUTPUT-DIR              PIC X(80)  VALUE SPACES.              
000340     05  DC-PREFIX                  PIC X(100) VALUE SPACES.              
000350     05  DC-APPEND-SW                PIC X(01) VALUE 'N'.                 
000360         88  DC-APPEND-MODE               VALUE 'Y'.                      
000370         88  DC-OVERWRITE-MODE            VALUE 'N'.                      
000380     05  DC-STATS-MODE-SW             PIC X(01) VALUE 'N'.                
000390         88  DC-STATS-NONE                VALUE 'N'.                      
000400         88  DC-STATS-SIMPLE              VALUE 'S'.                      
000410         88  DC-STATS-FULL                VALUE 'F'.                      
000420     05  DC-LOW-SPACE-WARNING-SW      PIC X(01) VALUE 'N'.                
000430         88  DC-LOW-SPACE-WARNING         VALUE 'Y'.                      
000440     05  DC-INT-FILE-PATH            PIC X(183) VALUE SPACES.             
000450     05  DC-FLT-FILE-PATH            PIC X(183) VALUE SPACES.             
000460     05  DC-STR-FILE-PATH            PIC X(183) VALUE SPACES.             
000470     05  DC-INT-FILE-CREATED-SW       PIC X(01) VALUE 'N'.                
000480         88  DC-INT-FILE-CREATED          VALUE 'Y'.                      
000490     05  DC-FLT-FILE-CREATED-SW       PIC X(01) VALUE 'N'.                
000500         88  DC-FLT-FILE-CREATED          VALUE 'Y'.                      
000510     05  DC-STR-FILE-CREATED-SW       PIC X(01) VALUE 'N'.                
000520         88  DC-STR-FILE-CREATED          VALUE 'Y'.                      
000530     05  DC-INPUT-FILE-COUNT          PIC S9(04) COMP VALUE 0.            
000540     05  DC-FILES-PROCESSED-OK        PIC S9(04) COMP VALUE 0.            
000550     05  DC-FILES-FAILED              PIC S9(04) COMP VALUE 0.            
000560     05  DC-ERROR-COUNT                PIC S9(04) COMP VALUE 0.           
000570     05  FILLER                       PIC X(20) VALUE SPACES.             
000580*-----------------------------------------------------------------        
000590* WORK AREA USED BY DCLASMN 2500-BUILD-OUTPUT-PATHS TO SPLICE THE         
000600* OUTPUT DIRECTORY, THE PREFIX AND THE FIXED FILE NAME TOGETHER.          
000610* REDEFINED SO THE THREE PIECES CAN BE MOVED IN ONE SHOT AND THE          
000620* RESULT READ BACK OUT AS A SINGLE PATH STRING.                           
000630*-----------------------------------------------------------------        
000640 01  DC-PATH-BUILD-AREA.                                                  
000650     05  DC-PATH-BUILD                PIC X(183) VALUE SPACES.            
000660     05  FILLER                       PIC X(05) VALUE SPACES.             
000670 01  DC-PATH-BUILD-PARTS REDEFINES DC-PATH-BUILD-AREA.                    
000680     05  DC-PATH-DIR-PART             PIC X(80).                          
000690     05  DC-PATH-PREFIX-PART          PIC X(100).                         
000700     05  DC-PATH-NAME-PART            PIC X(03).                          
000710     05  FILLER                       PIC X(05).                          
000720*-----------------------------------------------------------------        
000730* ONE ENTRY PER INPUT FILE NAMED ON THE PARAMETER CARD, IN THE            
000740* ORDER GIVEN.  DCLASRD WALKS THIS TABLE ONCE, LEFT TO RIGHT.             
000750*-----------------------------------------------------------------        
000760 01  DC-INPUT-FILE-TABLE.                                                 
000770     05  DC-INPUT-FILE-ENTRY OCCURS 1 TO 200 TIMES                        
000780             DEPENDING ON DC-INPUT-FILE-COUNT.                            
000790         10  DC-INPUT-FILE-NAME       PIC X(183).                         
000800         10  DC-INPUT-FILE-STATUS-SW  PIC X(01).                          
000810             88  DC-INPUT-FILE-OK          VALUE 'K'.                     
000820             88  DC-INPUT-FILE-BAD         VALUE 'B'.                     
000830         10  FILLER                   PIC X(01).                          
000840*-----------------------------------------------------------------        
000850* ERRORS COLLECTED OVER THE WHOLE RUN (PER-FILE AND PER-LINE),            
000860* PRINTED AS A NUMBERED LIST IN THE FINAL REPORT.  DC-0041.               
000870*-----------------------------------------------------------------        
000880 01  DC-ERROR-TABLE.                                                      
000890     05  DC-ERROR-ENTRY OCCURS 1 TO 300 TIMES                             
000900             DEPENDING ON DC-ERROR-COUNT.                                 
000910         10  DC-ERROR-TEXT            PIC X(120).                         
000920         10  FILLER                   PIC X(01).                          
