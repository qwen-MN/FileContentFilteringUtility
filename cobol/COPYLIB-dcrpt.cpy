000100*****************************************************************         
000110* Copybook:        DCRPT                                                  
000120* Original author: T. OKONKWO                                             
000130*                                                                         
000140* Maintenance Log                                                         
000150* Date      Author        Maintenance Requirement                         
000160* --------- ------------  ---------------------------------------         
000170* 03/01/94 T. OKONKWO     Created - narrative summary report line         
000180*                         layouts (req DC-0017).                          
000190* 09/19/97 T. OKONKWO     Added DC-STR-STATS-LINE, string class           
000200*                         has no sum/average to print.                    
000210* 01/11/99 R. PELLETIER   Y2K REVIEW - NO DATE FIELDS IN THIS             
000220*                         COPYBOOK. NO CHANGE REQUIRED.                   
000230*****************************************************************         
000240* THE SUMMARY REPORT IS A FREE-FORM NARRATIVE WRITTEN TO SYSOUT,          
000250* NOT A COLUMNAR PRINT FILE - THESE GROUPS ARE BUILT IN WORKING-          
000260* STORAGE AND DISPLAYED, THE SAME WAY THIS SHOP BUILDS AN ERROR-          
000270* DISPLAY-LINE BEFORE A DISPLAY.                                          
000280*-----------------------------------------------------------------        
000290 01  DC-HEADER-LINE.                                                      
000300     05  FILLER                  PIC X(20) VALUE                          
000310         'Output directory..: '.                                          
000320     05  DC-HDR-OUTDIR           PIC X(80) VALUE SPACES.                  
000330 01  DC-HEADER-LINE-2.                                                    
000340     05  FILLER                  PIC X(20) VALUE                          
000350         'Output file prefix: '.                                          
000360     05  DC-HDR-PREFIX           PIC X(100) VALUE SPACES.                 
000370 01  DC-HEADER-LINE-3.                                                    
000380     05  FILLER                  PIC X(20) VALUE                          
000390         'Write mode........: '.                                          
000400     05  DC-HDR-MODE             PIC X(20) VALUE SPACES.                  
000410*-----------------------------------------------------------------        
000420 01  DC-FILE-PROGRESS-LINE.                                               
000430     05  FILLER                  PIC X(16) VALUE                          
000440         'Processing file '.                                              
000450     05  DC-PRG-FILE-NAME        PIC X(183) VALUE SPACES.                 
000460 01  DC-FILE-RESULT-LINE.                                                 
000470     05  FILLER                  PIC X(04) VALUE '  - '.                  
000480     05  DC-RES-TEXT             PIC X(80) VALUE SPACES.                  
000490*-----------------------------------------------------------------        
000500 01  DC-STAT-NUM-LINE.                                                    
000510     05  DC-SNL-CLASS-NAME       PIC X(09) VALUE SPACES.                  
000520     05  FILLER                  PIC X(02) VALUE ': '.                    
000530     05  FILLER                  PIC X(07) VALUE 'count='.                
000540     05  DC-SNL-COUNT            PIC ZZZZZZZZ9 VALUE 0.                   
000550     05  FILLER                  PIC X(07) VALUE ' min='.                 
000560     05  DC-SNL-MIN              PIC -(14)9.999999 VALUE 0.               
000570     05  FILLER                  PIC X(06) VALUE ' max='.                 
000580     05  DC-SNL-MAX              PIC -(14)9.999999 VALUE 0.               
000590     05  FILLER                  PIC X(06) VALUE ' sum='.                 
000600     05  DC-SNL-SUM              PIC -(14)9.999999 VALUE 0.               
000610     05  FILLER                  PIC X(06) VALUE ' avg='.                 
000620     05  DC-SNL-AVG              PIC -(14)9.99 VALUE 0.                   
000630 01  DC-STAT-NUM-COUNT-ONLY-LINE.                                         
000640     05  DC-SNO-CLASS-NAME       PIC X(09) VALUE SPACES.                  
000650     05  FILLER                  PIC X(02) VALUE ': '.                    
000660     05  FILLER                  PIC X(07) VALUE 'count='.                
000670     05  DC-SNO-COUNT            PIC ZZZZZZZZ9 VALUE 0.                   
000680 01  DC-STAT-STR-LINE.                                                    
000690     05  DC-SSL-CLASS-NAME       PIC X(09) VALUE 'strings'.               
000700     05  FILLER                  PIC X(02) VALUE ': '.                    
000710     05  FILLER                  PIC X(07) VALUE 'count='.                
000720     05  DC-SSL-COUNT            PIC ZZZZZZZZ9 VALUE 0.                   
000730     05  FILLER                  PIC X(10) VALUE ' minlen='.              
000740     05  DC-SSL-MIN-LEN          PIC ZZZ9 VALUE 0.                        
000750     05  FILLER                  PIC X(09) VALUE ' maxlen='.              
000760     05  DC-SSL-MAX-LEN          PIC ZZZ9 VALUE 0.                        
000770*-----------------------------------------------------------------        
000780 01  DC-CREATED-FILE-LINE.                                                
000790     05  FILLER                  PIC X(11) VALUE 'Created : '.            
000800     05  DC-CRL-FILE-PATH        PIC X(183) VALUE SPACES.                 
000810 01  DC-TOTALS-LINE.                                                      
000820     05  FILLER                  PIC X(20) VALUE                          
000830         'Files processed OK: '.                                          
000840     05  DC-TOT-OK               PIC ZZZ9 VALUE 0.                        
000850     05  FILLER                  PIC X(10) VALUE '  failed: '.            
000860     05  DC-TOT-FAILED           PIC ZZZ9 VALUE 0.                        
000870     05  FILLER                  PIC X(11) VALUE '  of total '.           
000880     05  DC-TOT-GIVEN            PIC ZZZ9 VALUE 0.                        
000890*-----------------------------------------------------------------        
000900 01  DC-ERROR-LIST-LINE.                                                  
000910     05  DC-ERL-NUMBER           PIC ZZZ9 VALUE 0.                        
000920     05  FILLER                  PIC X(02) VALUE '. '.                    
000930     05  DC-ERL-TEXT             PIC X(120) VALUE SPACES.                 
