000100*****************************************************************         
000110* Copybook:        DCSTAT                                                 
000120* Original author: T. OKONKWO                                             
000130*                                                                         
000140* Maintenance Log                                                         
000150* Date      Author        Maintenance Requirement                         
000160* --------- ------------  ---------------------------------------         
000170* 02/14/94 T. OKONKWO     Created - running accumulators for the          
000180*                         three token classes (req DC-0014).              
000190* 11/02/95 T. OKONKWO     Grouped int/float under DC-NUMERIC-             
000200*                         STATS-PAIR and added the table redefine         
000210*                         so DCLASMN can print both totals from           
000220*                         one subscripted paragraph (req DC-0029)         
000230* 01/11/99 R. PELLETIER   Y2K REVIEW - NO DATE FIELDS IN THIS             
000240*                         COPYBOOK. NO CHANGE REQUIRED.                   
000250*****************************************************************         
000260* STATISTICS-RECORD IS IN-MEMORY ONLY - NO FILE BACKS IT.  ONE OF         
000270* EACH GROUP EXISTS FOR THE WHOLE RUN, NOT PER INPUT FILE.                
000280* MIN/MAX/MIN-LEN/MAX-LEN ARE ONLY MEANINGFUL WHEN DC-STATS-FULL          
000290* IS SET (SEE DC-xxx-HAS-MIN-SW BELOW - FIRST VALUE SEEN PRIMES           
000300* BOTH MIN AND MAX).                                                      
000310*-----------------------------------------------------------------        
000320 01  DC-NUMERIC-STATS-PAIR.                                               
000330     05  DC-INT-STATS.                                                    
000340         10  DC-INT-COUNT            PIC 9(09) COMP VALUE 0.              
000350         10  DC-INT-SUM              PIC S9(15)V9(6) COMP VALUE 0.        
000360         10  DC-INT-MIN              PIC S9(15)V9(6) COMP VALUE 0.        
000370         10  DC-INT-MAX              PIC S9(15)V9(6) COMP VALUE 0.        
000380         10  DC-INT-HAS-MIN-SW        PIC X(01) VALUE 'N'.                
000390             88  DC-INT-HAS-MIN            VALUE 'Y'.                     
000400         10  FILLER                   PIC X(07) VALUE SPACES.             
000410     05  DC-FLT-STATS.                                                    
000420         10  DC-FLT-COUNT            PIC 9(09) COMP VALUE 0.              
000430         10  DC-FLT-SUM              PIC S9(15)V9(6) COMP VALUE 0.        
000440         10  DC-FLT-MIN              PIC S9(15)V9(6) COMP VALUE 0.        
000450         10  DC-FLT-MAX              PIC S9(15)V9(6) COMP VALUE 0.        
000460         10  DC-FLT-HAS-MIN-SW        PIC X(01) VALUE 'N'.                
000470             88  DC-FLT-HAS-MIN            VALUE 'Y'.                     
000480         10  FILLER                   PIC X(07) VALUE SPACES.             
000490*-----------------------------------------------------------------        
000500* DC-INT-STATS AND DC-FLT-STATS SHARE ONE SHAPE, SO THE PAIR IS           
000510* ALSO ADDRESSABLE AS A 2-ENTRY TABLE - DCLASMN'S 4300-PRINT-             
000520* NUMERIC-STATS-LINE WALKS THIS TABLE (SUBSCRIPT 1 = INTEGERS,            
000530* 2 = FLOATS) INSTEAD OF CUT-AND-PASTING ITSELF FOR EACH CLASS.           
000540*-----------------------------------------------------------------        
000550 01  DC-NUMERIC-STATS-TABLE REDEFINES DC-NUMERIC-STATS-PAIR.              
000560     05  DC-NUM-STATS-ENTRY OCCURS 2 TIMES.                               
000570         10  DC-NUM-COUNT             PIC 9(09) COMP.                     
000580         10  DC-NUM-SUM               PIC S9(15)V9(6) COMP.               
000590         10  DC-NUM-MIN               PIC S9(15)V9(6) COMP.               
000600         10  DC-NUM-MAX               PIC S9(15)V9(6) COMP.               
000610         10  DC-NUM-HAS-MIN-SW        PIC X(01).                          
000620         10  FILLER                   PIC X(07).                          
000630*-----------------------------------------------------------------        
000640 01  DC-STR-STATS.                                                        
000650     05  DC-STR-COUNT                PIC 9(09) COMP VALUE 0.              
000660     05  DC-STR-MIN-LEN               PIC 9(04) COMP VALUE 0.             
000670     05  DC-STR-MAX-LEN               PIC 9(04) COMP VALUE 0.             
000680     05  DC-STR-HAS-MIN-SW            PIC X(01) VALUE 'N'.                
000690         88  DC-STR-HAS-MIN                VALUE 'Y'.                     
000700     05  FILLER                       PIC X(07) VALUE SPACES.             
